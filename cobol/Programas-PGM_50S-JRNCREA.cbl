000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. JRNCREA.                                                     
000300 AUTHOR. J. C. QUISPE.                                                    
000400 INSTALLATION. BANCO DEL SUR - DPTO DESARROLLO.                           
000500 DATE-WRITTEN. 14/03/1988.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.                   
000800*================================================================         
000900*    PROCESO BATCH DE ALTA DE ASIENTOS CONTABLES (EX-PLANILLA             
001000*    INTERACTIVA). LEE LA TABLA DE CARGA (JRNLIN), VALIDA SU              
001100*    CONTENIDO, AGRUPA LAS FILAS EN ASIENTOS, CONTABILIZA CADA            
001200*    GRUPO (NUMERACION SECUENCIAL LOCAL, SIN API REMOTA; UN GRUPO         
001300*    PUEDE SER RECHAZADO POR EL MOTOR CENTRAL - VER 5600) Y               
001400*    DEVUELVE UN FEEDBACK POR CADA FILA DE ENTRADA, MAS UN                
001500*    LISTADO DE CONTROL CON TOTALES POR GRUPO.                            
001600*----------------------------------------------------------------         
001700*    HISTORIAL DE CAMBIOS:                                                
001800*    14/03/1988 JCQ 0003  PROGRAMA INICIAL - LECTURA Y CORTE              
001900*                         AUTOMATICO DE GRUPOS POR CABECERA.              
002000*    02/09/1988 JCQ 0019  AGREGA CHEQUEO DE LIMITE DE FILAS.              
002100*    18/01/1989 RVM 0033  AGREGA CHEQUEO DE CONTIGUIDAD DE CUENTA.        
002200*    25/07/1989 JCQ 0041  SOPORTE DE GRUPO MANUAL (JL-GROUP-BY).          
002300*    09/02/1990 LFS 0058  RELLENO HACIA ABAJO DE CAMPOS CABECERA.         
002400*    30/10/1990 JCQ 0070  VALIDACION DE FECHAS VIA CALL A JRNDATV.        
002500*    14/05/1991 RVM 0085  REGLA DE IMPORTE: CANTIDAD EXCLUYE D/H.         
002600*    22/11/1991 JCQ 0097  BLOQUE DE DIMENSIONES EN LA LINEA.              
002700*    19/06/1992 LFS 0109  NORMALIZA CUENTA NUMERICA (CEROS/DECIM).        
002800*    03/03/1993 RVM 0121  LISTADO DE CONTROL CON CORTE POR GRUPO.         
002900*    27/10/1993 JCQ 0134  TOTALIZA DEBITO/CREDITO DEL GRUPO.              
003000*    15/06/1994 LFS 0146  CONTROL DE CONSISTENCIA EN GRUPO MANUAL.        
003100*    08/01/1995 JCQ 0155  MENSAJES DE ERROR MAS DESCRIPTIVOS.             
003200*    04/12/1998 RVM 0171  REVISION Y2K - FECHAS A 4 DIGITOS DE            
003300*                         AÑO EN TODA LA TABLA DE CARGA, SIN              
003400*                         VENTANAS DE SIGLO.                              
003500*    15/02/1999 RVM 0172  REGRESION Y2K - CORTE 31/12/1999 OK.            
003600*    11/09/2001 LFS 0188  ESTANDARIZA CODIGOS DE RETORNO.                 
003700*    07/10/2008 MLM 0221  REEMPLAZA EL ALTA INTERACTIVA POR LA            
003800*                         TABLA DE CARGA BATCH (JRNLIN/JRNDOC).           
003900*    12/05/2011 MLM 0238  NUMERACION DE DOCUMENTO 'JRNNNNNN',             
004000*                         ESTADO 'TEMPORARY' EN TODOS LOS CASOS.          
004100*    03/08/2013 JCQ 0255  AGREGA FILA SIN CABECERA COMO FALLA.            
004200*    19/02/2015 LFS 0266  MAYUSCULAS POR INSPECT CONVERTING, SIN          
004300*                         RUTINAS DE LIBRERIA EXTERNAS.                   
004400*    11/04/2016 MLM 0279  EL MOTOR CENTRAL AHORA PUEDE RECHAZAR UN        
004500*                         GRUPO POR TOPE DE IMPORTE (VER 5600);           
004600*                         DEJA DE SER CIERTO QUE TODO GRUPO QUEDA         
004700*                         EN 'TEMPORARY' (TICKET 0238). FEEDBACK Y        
004800*                         LISTADO MARCAN ERROR/FAILURE AHORA.             
004900*    04/08/2016 MLM 0291  CORRIGE EL CHEQUEO DE GRUPO MANUAL:             
005000*                         BUSCA EL GROUP-BY EN UNA TABLA DE LOS           
005100*                         YA VISTOS, NO SOLO CONTRA LA FILA               
005200*                         ANTERIOR (VER 3550/3560).                       
005300*    22/08/2016 MLM 0294  TOTALIZADORES DE GRUPO A COMP-3, IGUAL          
005400*                         QUE EL RESTO DE LOS IMPORTES. SE QUITA          
005500*                         EL SPECIAL-NAMES SIN USO (C01/CLASE-            
005600*                         DIGITO NO SON CONVENCION DEL TALLER).           
005700*    29/08/2016 MLM 0296  LOS MENSAJES DE RECHAZO AHORA ACLARAN LA        
005800*                         COLUMNA: FECHA INVALIDA (3440) AVISA            
005900*                         CUAL DE LAS TRES FECHAS FALLO, E                
006000*                         INCONSISTENCIA DE GRUPO MANUAL (3550)           
006100*                         AVISA CUAL CAMPO DE CABECERA DIFIERE Y          
006200*                         LOS DOS VALORES EN CONFLICTO.                   
006300*================================================================         
006400 ENVIRONMENT DIVISION.                                                    
006500 CONFIGURATION SECTION.                                                   
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800                                                                          
006900     SELECT ENTRADA-LINEAS ASSIGN DDJRNLIN                                
007000     FILE STATUS IS FS-ENTRADA-LINEAS.                                    
007100                                                                          
007200     SELECT SALIDA-FEEDBACK ASSIGN DDJRNFBK                               
007300     FILE STATUS IS FS-SALIDA-FEEDBACK.                                   
007400                                                                          
007500     SELECT LISTADO-CONTROL ASSIGN DDJRNLST                               
007600     FILE STATUS IS FS-LISTADO-CONTROL.                                   
007700*================================================================         
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000                                                                          
008100 FD  ENTRADA-LINEAS                                                       
008200     BLOCK CONTAINS 0 RECORDS                                             
008300     RECORDING MODE IS F.                                                 
008400 01  REG-ENTRADA-LINEAS    PIC X(310).                                    
008500                                                                          
008600 FD  SALIDA-FEEDBACK                                                      
008700     BLOCK CONTAINS 0 RECORDS                                             
008800     RECORDING MODE IS F.                                                 
008900 01  REG-SALIDA-FEEDBACK   PIC X(85).                                     
009000                                                                          
009100 FD  LISTADO-CONTROL                                                      
009200     BLOCK CONTAINS 0 RECORDS                                             
009300     RECORDING MODE IS F.                                                 
009400 01  REG-LISTADO-CONTROL   PIC X(96).                                     
009500                                                                          
009600 WORKING-STORAGE SECTION.                                                 
009700*================================================================         
009800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
009900                                                                          
010000*---- STATUS DE ARCHIVOS -----------------------------------------        
010100 77  FS-ENTRADA-LINEAS       PIC XX     VALUE SPACES.                     
010200 77  FS-SALIDA-FEEDBACK      PIC XX     VALUE SPACES.                     
010300 77  FS-LISTADO-CONTROL      PIC XX     VALUE SPACES.                     
010400                                                                          
010500 77  WS-STATUS-FIN           PIC X      VALUE 'N'.                        
010600     88  WS-FIN-LECTURA                 VALUE 'Y'.                        
010700     88  WS-NO-FIN-LECTURA              VALUE 'N'.                        
010800                                                                          
010900 77  WS-STATUS-BATCH         PIC X      VALUE 'S'.                        
011000     88  WS-BATCH-OK                    VALUE 'S'.                        
011100     88  WS-BATCH-RECHAZADO              VALUE 'N'.                       
011200                                                                          
011300*---- LIMITE DE FILAS (PARAMETRO DEL SISTEMA DE CONTABILIZACION)          
011400 77  WS-MAX-LINEAS           PIC 9(04) COMP  VALUE 9999.                  
011500                                                                          
011600*---- CUENTA DE FILAS LEIDAS Y PRESENTES -------------------------        
011700 77  WS-FILAS-LEIDAS         PIC 9(04) COMP  VALUE ZEROS.                 
011800 77  WS-FILAS-PRESENTES      PIC 9(04) COMP  VALUE ZEROS.                 
011900 77  WS-PRIMERA-PRESENTE     PIC 9(04) COMP  VALUE ZEROS.                 
012000 77  WS-ULTIMA-PRESENTE      PIC 9(04) COMP  VALUE ZEROS.                 
012100 77  WS-IX                   PIC 9(04) COMP  VALUE ZEROS.                 
012200 77  WS-IX2                  PIC 9(04) COMP  VALUE ZEROS.                 
012300                                                                          
012400*---- ALFABETOS PARA CONVERSION A MAYUSCULAS (INSPECT) -----------        
012500 77  WS-MINUSCULAS  PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.         
012600 77  WS-MAYUSCULAS  PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.         
012700                                                                          
012800*---- MENSAJE DE RECHAZO DEL LOTE --------------------------------        
012900 01  WS-MENSAJE-RECHAZO      PIC X(60)  VALUE SPACES.                     
013000 01  WS-FILA-EXTERNA         PIC 9(05)  VALUE ZEROS.                      
013100 01  WS-FILA-EXTERNA-R REDEFINES WS-FILA-EXTERNA PIC X(05).               
013200                                                                          
013300*---- 29/08/2016 MLM 0296: NOMBRE DE COLUMNA PARA EL MENSAJE DE --        
013400*    FECHA INVALIDA (3430/3440 AVISAN CUAL DE LAS TRES FALLO).            
013500 01  WS-FECHA-COLUMNA        PIC X(15)  VALUE SPACES.                     
013600                                                                          
013700*---- AREA DE LECTURA ESTRUCTURADA DE LA TABLA DE CARGA ----------        
013800*    COPY JRNLIN.                                                         
013900 COPY JRNLIN.                                                             
014000                                                                          
014100*---- TABLA DE CARGA EN MEMORIA (UNA ENTRADA POR FILA LEIDA) -----        
014200*    SE REPITE AQUI EL LAYOUT DE JRNLIN PORQUE LA FILA VIVE EN UNA        
014300*    TABLA OCCURS, NO EN EL AREA DE LECTURA DEL FD.                       
014400 01  WS-TABLA-CARGA.                                                      
014500     03  WS-FILA OCCURS 9999 TIMES INDEXED BY WS-TX.                      
014600         05  JT-GROUP-BY         PIC X(10)   VALUE SPACES.                
014700         05  JT-SITE             PIC X(05)   VALUE SPACES.                
014800         05  JT-ENTRY-TYPE       PIC X(05)   VALUE SPACES.                
014900         05  JT-ACCOUNTING-DATE  PIC X(10)   VALUE SPACES.                
015000         05  JT-CURRENCY         PIC X(03)   VALUE SPACES.                
015100         05  JT-REVERSING-FLAG   PIC X(01)   VALUE SPACES.                
015200         05  JT-REVERSING-DATE   PIC X(10)   VALUE SPACES.                
015300         05  JT-VAT-DATE         PIC X(10)   VALUE SPACES.                
015400         05  JT-HEADER-DESC      PIC X(30)   VALUE SPACES.                
015500         05  JT-SOURCE           PIC X(10)   VALUE SPACES.                
015600         05  JT-REFERENCE        PIC X(20)   VALUE SPACES.                
015700         05  JT-NOMINAL-CODE     PIC X(10)   VALUE SPACES.                
015800         05  JT-LINE-DESC        PIC X(30)   VALUE SPACES.                
015900         05  JT-COLLECTIVE       PIC X(10)   VALUE SPACES.                
016000         05  JT-BP               PIC X(10)   VALUE SPACES.                
016100         05  JT-TAX-CODE         PIC X(05)   VALUE SPACES.                
016200         05  JT-DIM-FIX          PIC X(10)   VALUE SPACES.                
016300         05  JT-DIM-BRK          PIC X(10)   VALUE SPACES.                
016400         05  JT-DIM-DEP          PIC X(10)   VALUE SPACES.                
016500         05  JT-DIM-LOC          PIC X(10)   VALUE SPACES.                
016600         05  JT-DIM-TYP          PIC X(10)   VALUE SPACES.                
016700         05  JT-DIM-PDT          PIC X(10)   VALUE SPACES.                
016800         05  JT-DIM-ANA          PIC X(10)   VALUE SPACES.                
016900         05  JT-QUANTITY         PIC S9(7)V9(2) VALUE ZEROS.              
017000         05  JT-DEBIT            PIC S9(9)V9(2) VALUE ZEROS.              
017100         05  JT-CREDIT           PIC S9(9)V9(2) VALUE ZEROS.              
017200         05  JT-FREE-REFERENCE   PIC X(20)   VALUE SPACES.                
017300         05  JT-GRUPO-NRO        PIC 9(04) COMP VALUE ZEROS.              
017400                                                                          
017500*---- REDEFINICION PARA NORMALIZAR CUENTA NUMERICA ---------------        
017600 01  WS-CUENTA-TRABAJO-AREA.                                              
017700     03  WS-CUENTA-TEXTO     PIC X(10)   VALUE SPACES.                    
017800 01  WS-CUENTA-NUM REDEFINES WS-CUENTA-TRABAJO-AREA                       
017900                             PIC 9(10).                                   
018000 77  WS-CUENTA-NORMAL        PIC 9(10)   VALUE ZEROS.                     
018100 77  WS-CUENTA-NORMAL-EDIT   PIC Z(9)9   VALUE ZEROS.                     
018200 77  WS-GRUPO-EDIT            PIC Z(9)9  VALUE ZEROS.                     
018300                                                                          
018400*---- CONTADORES EN TEXTO PARA MENSAJES DE RECHAZO (STRING) ------        
018500 01  WS-FILAS-PRESENTES-ED   PIC 9(04)   VALUE ZEROS.                     
018600 01  WS-MAX-LINEAS-ED        PIC 9(04)   VALUE ZEROS.                     
018700                                                                          
018800*---- AREA DE COMUNICACION CON JRNDATV ---------------------------        
018900 01  WS-FECHA-COMUNICACION.                                               
019000     03  WS-FECHA-ENTRADA    PIC X(10).                                   
019100     03  WS-FECHA-SALIDA     PIC X(10).                                   
019200     03  WS-FECHA-INDICADOR  PIC X(01).                                   
019300         88  WS-FECHA-ES-VALIDA           VALUE 'S'.                      
019400         88  WS-FECHA-ES-INVALIDA         VALUE 'N'.                      
019500         88  WS-FECHA-ES-BLANCO           VALUE 'B'.                      
019600                                                                          
019700*---- VARIABLES DE PREPROCESO Y AGRUPACION -----------------------        
019800 77  WS-MODO-MANUAL          PIC X(01)  VALUE 'N'.                        
019900     88  WS-ES-MODO-MANUAL              VALUE 'S'.                        
020000 77  WS-GRUPOS-CANT          PIC 9(04) COMP VALUE ZEROS.                  
020100 01  WS-GB-ANTERIOR          PIC X(10)  VALUE SPACES.                     
020200 01  WS-SITE-ANTERIOR        PIC X(05)  VALUE SPACES.                     
020300 01  WS-TIPO-ANTERIOR        PIC X(05)  VALUE SPACES.                     
020400 01  WS-FECHA-ANTERIOR       PIC X(10)  VALUE SPACES.                     
020500 01  WS-MONEDA-ANTERIOR      PIC X(03)  VALUE SPACES.                     
020600                                                                          
020700*---- REGLA 6: TABLA DE GROUP-BY YA VISTOS (MODO MANUAL) ---------        
020800*    04/08/2016 MLM 0291  EL CHEQUEO ANTERIOR SOLO COMPARABA              
020900*                         CONTRA LA FILA INMEDIATA ANTERIOR, Y UN         
021000*                         GROUP-BY REPETIDO MAS ADELANTE (A,A,B,A)        
021100*                         ABRIA UN GRUPO NUEVO EN VEZ DE VOLVER AL        
021200*                         MISMO. ESTA TABLA GUARDA LA CABECERA DE         
021300*                         CADA GROUP-BY LA PRIMERA VEZ QUE APARECE        
021400*                         Y TODAS LAS FILAS QUE LO REPITEN SE             
021500*                         COMPARAN CONTRA ESA ENTRADA, NO CONTRA          
021600*                         LA FILA ANTERIOR.                               
021700 77  WS-GB-HALLADO           PIC 9(04) COMP VALUE ZEROS.                  
021800 01  WS-TABLA-GB.                                                         
021900     03  WS-ENTRADA-GB OCCURS 9999 TIMES INDEXED BY WS-GBX.               
022000         05  WS-GB-TEXTO         PIC X(10) VALUE SPACES.                  
022100         05  WS-GB-SITE          PIC X(05) VALUE SPACES.                  
022200         05  WS-GB-TIPO          PIC X(05) VALUE SPACES.                  
022300         05  WS-GB-FECHA         PIC X(10) VALUE SPACES.                  
022400         05  WS-GB-MONEDA        PIC X(03) VALUE SPACES.                  
022500         05  FILLER              PIC X(01) VALUE SPACES.                  
022600*    29/08/2016 MLM 0296: COLUMNA Y VALORES EN CONFLICTO PARA             
022700*                         EL MENSAJE DE RECHAZO DE 3550.                  
022800 77  WS-GB-COLUMNA           PIC X(15) VALUE SPACES.                      
022900 77  WS-GB-VALOR-1           PIC X(10) VALUE SPACES.                      
023000 77  WS-GB-VALOR-2           PIC X(10) VALUE SPACES.                      
023100                                                                          
023200*---- LINEA DE ASIENTO Y DOCUMENTO (ARMADOS EN MEMORIA) ----------        
023300*    COPY JRNDOC.                                                         
023400 COPY JRNDOC.                                                             
023500                                                                          
023600*---- VARIABLES DE CONTABILIZACION -------------------------------        
023700 77  WS-DOC-SECUENCIA        PIC 9(05) COMP  VALUE ZEROS.                 
023800 01  WS-DOC-NUMERO.                                                       
023900     03  FILLER              PIC X(03)   VALUE 'JRN'.                     
024000     03  WSD-SECUENCIA       PIC 9(05).                                   
024100 01  WS-DOC-NUMERO-TEXTO REDEFINES WS-DOC-NUMERO PIC X(08).               
024200                                                                          
024300*---- ACUMULADORES DE CONTROL ------------------------------------        
024400 77  WS-GRUPOS-POSTEADOS     PIC 9(04) COMP  VALUE ZEROS.                 
024500 77  WS-GRUPOS-FALLADOS      PIC 9(04) COMP  VALUE ZEROS.                 
024600 77  WS-LINEAS-GRUPO         PIC 9(04) COMP  VALUE ZEROS.                 
024700 77  WS-DEBITO-GRUPO         PIC S9(09)V9(02) COMP-3 VALUE ZEROS.         
024800 77  WS-CREDITO-GRUPO        PIC S9(09)V9(02) COMP-3 VALUE ZEROS.         
024900 77  WS-DEBITO-TOTAL         PIC S9(09)V9(02) COMP-3 VALUE ZEROS.         
025000 77  WS-CREDITO-TOTAL        PIC S9(09)V9(02) COMP-3 VALUE ZEROS.         
025100                                                                          
025200*---- TOPE DE CONTABILIZACION (RECHAZO DEL MOTOR CENTRAL) --------        
025300*    11/04/2016 MLM 0279  EL MOTOR CENTRAL DE CONTABILIZACION NO          
025400*                         VALIDA CUADRE DEBITO/CREDITO (ESO QUEDA         
025500*                         FUERA DE ESTE PROGRAMA) PERO SI RECHAZA         
025600*                         UN GRUPO CUYO DEBITO O CREDITO SUPERA EL        
025700*                         TOPE POSTEABLE DE UNA SOLA VEZ.                 
025800 77  WS-POSTEO-MAX-IMPORTE   PIC S9(09)V9(02) VALUE 99999999.99.          
025900 77  WS-GRUPO-FALLA-ED       PIC Z(9)9        VALUE ZEROS.                
026000                                                                          
026100*---- RESULTADO DE CONTABILIZACION POR GRUPO (PARA EL FEEDBACK) --        
026200 01  WS-TABLA-GRUPOS.                                                     
026300     03  WS-RESULTADO-GRUPO OCCURS 9999 TIMES INDEXED BY WS-GX.           
026400         05  WS-RG-STATUS        PIC X(01)  VALUE 'S'.                    
026500             88  WS-RG-POSTEADO             VALUE 'S'.                    
026600             88  WS-RG-FALLADO              VALUE 'N'.                    
026700         05  WS-RG-DOCUMENTO     PIC X(08)  VALUE SPACES.                 
026800         05  WS-RG-MENSAJE       PIC X(60)  VALUE SPACES.                 
026900         05  FILLER              PIC X(01)  VALUE SPACES.                 
027000                                                                          
027100*---- FORMATEO DE IMPRESION DE TOTALES ---------------------------        
027200 77  WS-GRUPOS-CANT-PRINT    PIC ZZZ9    VALUE ZEROS.                     
027300 77  WS-GRUPOS-OK-PRINT      PIC ZZZ9    VALUE ZEROS.                     
027400 77  WS-GRUPOS-NOK-PRINT     PIC ZZZ9    VALUE ZEROS.                     
027500 77  WS-FILAS-PRINT          PIC ZZZZ9   VALUE ZEROS.                     
027600 77  WS-DEBITO-PRINT         PIC ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.              
027700 77  WS-CREDITO-PRINT        PIC ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.              
027800                                                                          
027900*---- LINEAS DE IMPRESION DEL LISTADO DE CONTROL -----------------        
028000 01  IMP-TITULO.                                                          
028100     03  FILLER              PIC X(35)  VALUE                             
028200         'JOURNAL ENTRY BATCH CONTROL REPORT'.                            
028300     03  FILLER              PIC X(61)  VALUE SPACES.                     
028400 01  IMP-ENCABEZADO.                                                      
028500     03  FILLER              PIC X(11)  VALUE 'GROUP      '.              
028600     03  FILLER              PIC X(16)  VALUE 'DOCUMENT        '.         
028700     03  FILLER              PIC X(11)  VALUE 'STATUS     '.              
028800     03  FILLER              PIC X(11)  VALUE 'LINES      '.              
028900     03  FILLER              PIC X(15)  VALUE 'DEBIT          '.          
029000     03  FILLER              PIC X(14)  VALUE 'CREDIT'.                   
029100     03  FILLER              PIC X(18)  VALUE SPACES.                     
029200 01  IMP-DETALLE.                                                         
029300     03  IMP-DET-GRUPO       PIC Z(9)9   VALUE ZEROS.                     
029400     03  FILLER              PIC X(01)  VALUE SPACES.                     
029500     03  IMP-DET-DOCUMENTO   PIC X(15)  VALUE SPACES.                     
029600     03  FILLER              PIC X(01)  VALUE SPACES.                     
029700     03  IMP-DET-ESTADO      PIC X(10)  VALUE SPACES.                     
029800     03  FILLER              PIC X(01)  VALUE SPACES.                     
029900     03  IMP-DET-LINEAS      PIC ZZZ9   VALUE ZEROS.                      
030000     03  FILLER              PIC X(03)  VALUE SPACES.                     
030100     03  IMP-DET-DEBITO      PIC ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.              
030200     03  FILLER              PIC X(02)  VALUE SPACES.                     
030300     03  IMP-DET-CREDITO     PIC ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.              
030400     03  FILLER              PIC X(15)  VALUE SPACES.                     
030500 01  IMP-TOTAL-1.                                                         
030600     03  FILLER              PIC X(11)  VALUE 'TOTALS     '.              
030700     03  FILLER              PIC X(14)  VALUE 'GROUPS READ: '.            
030800     03  IMP-TOT-GRUPOS      PIC ZZZ9   VALUE ZEROS.                      
030900     03  FILLER              PIC X(09)  VALUE '  POSTED:'.                
031000     03  IMP-TOT-POSTEADOS   PIC ZZZ9   VALUE ZEROS.                      
031100     03  FILLER              PIC X(08)  VALUE ' FAILED:'.                 
031200     03  IMP-TOT-FALLADOS    PIC ZZZ9   VALUE ZEROS.                      
031300     03  FILLER              PIC X(43)  VALUE SPACES.                     
031400 01  IMP-TOTAL-2.                                                         
031500     03  FILLER              PIC X(25)  VALUE                             
031600         '           ROWS READ:   '.                                      
031700     03  IMP-TOT-FILAS       PIC ZZZZ9  VALUE ZEROS.                      
031800     03  FILLER              PIC X(66)  VALUE SPACES.                     
031900 01  IMP-TOTAL-3.                                                         
032000     03  FILLER              PIC X(25)  VALUE                             
032100         '           TOTAL DEBIT: '.                                      
032200     03  IMP-TOT-DEBITO      PIC ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.              
032300     03  FILLER              PIC X(15)  VALUE '  TOTAL CREDIT:'.          
032400     03  IMP-TOT-CREDITO     PIC ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.              
032500     03  FILLER              PIC X(31)  VALUE SPACES.                     
032600                                                                          
032700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
032800*-----------------------------------------------------------------        
032900 PROCEDURE DIVISION.                                                      
033000                                                                          
033100 MAIN-PROGRAM-I.                                                          
033200                                                                          
033300     PERFORM 1000-INICIO-I        THRU 1000-INICIO-F                      
033400                                                                          
033500     IF WS-BATCH-OK THEN                                                  
033600        PERFORM 3000-VALIDAR-I    THRU 3000-VALIDAR-F                     
033700     END-IF                                                               
033800                                                                          
033900     IF WS-BATCH-OK AND WS-FILAS-PRESENTES NOT = ZEROS THEN               
034000        PERFORM 5000-CONTABILIZAR-I THRU 5000-CONTABILIZAR-F              
034100     END-IF                                                               
034200                                                                          
034300     PERFORM 6000-ESCRIBIR-FEEDBACK-I                                     
034400        THRU 6000-ESCRIBIR-FEEDBACK-F                                     
034500     PERFORM 7000-REPORTE-I       THRU 7000-REPORTE-F                     
034600                                                                          
034700     PERFORM 9999-FINAL-I         THRU 9999-FINAL-F.                      
034800                                                                          
034900 MAIN-PROGRAM-F. GOBACK.                                                  
035000                                                                          
035100                                                                          
035200*----------------------------------------------------------------         
035300 1000-INICIO-I.                                                           
035400                                                                          
035500     SET WS-NO-FIN-LECTURA  TO TRUE                                       
035600     SET WS-BATCH-OK        TO TRUE                                       
035700                                                                          
035800     OPEN INPUT  ENTRADA-LINEAS                                           
035900     IF FS-ENTRADA-LINEAS NOT = '00' THEN                                 
036000        DISPLAY '* ERROR EN OPEN ENTRADA-LINEAS = '                       
036100                FS-ENTRADA-LINEAS                                         
036200        SET WS-BATCH-RECHAZADO TO TRUE                                    
036300        SET WS-FIN-LECTURA     TO TRUE                                    
036400     END-IF                                                               
036500                                                                          
036600     PERFORM 2000-LEER-TABLA-I THRU 2000-LEER-TABLA-F                     
036700        UNTIL WS-FIN-LECTURA                                              
036800                                                                          
036900     CLOSE ENTRADA-LINEAS                                                 
037000                                                                          
037100     IF WS-FILAS-PRESENTES = ZEROS THEN                                   
037200        DISPLAY '* TABLA DE CARGA VACIA - NADA PARA CONTABILIZAR'.        
037300                                                                          
037400 1000-INICIO-F. EXIT.                                                     
037500                                                                          
037600                                                                          
037700*---- CARGA LA TABLA DE MEMORIA FILA POR FILA --------------------        
037800 2000-LEER-TABLA-I.                                                       
037900                                                                          
038000     READ ENTRADA-LINEAS INTO WS-REG-JRNLIN                               
038100                                                                          
038200     EVALUATE FS-ENTRADA-LINEAS                                           
038300        WHEN '00'                                                         
038400           ADD 1 TO WS-FILAS-LEIDAS                                       
038500           IF WS-FILAS-LEIDAS <= 9999 THEN                                
038600              PERFORM 2100-CARGAR-FILA-I THRU 2100-CARGAR-FILA-F          
038700           END-IF                                                         
038800        WHEN '10'                                                         
038900           SET WS-FIN-LECTURA TO TRUE                                     
039000        WHEN OTHER                                                        
039100           DISPLAY '* ERROR EN LECTURA ENTRADA-LINEAS : '                 
039200                   FS-ENTRADA-LINEAS                                      
039300           SET WS-FIN-LECTURA TO TRUE                                     
039400     END-EVALUATE.                                                        
039500                                                                          
039600 2000-LEER-TABLA-F. EXIT.                                                 
039700                                                                          
039800                                                                          
039900*---- MUEVE LA FILA LEIDA A SU POSICION EN LA TABLA --------------        
040000 2100-CARGAR-FILA-I.                                                      
040100                                                                          
040200     SET WS-TX TO WS-FILAS-LEIDAS                                         
040300                                                                          
040400     MOVE JL-GROUP-BY         TO JT-GROUP-BY(WS-TX)                       
040500     MOVE JL-SITE             TO JT-SITE(WS-TX)                           
040600     MOVE JL-ENTRY-TYPE       TO JT-ENTRY-TYPE(WS-TX)                     
040700     MOVE JL-ACCOUNTING-DATE  TO JT-ACCOUNTING-DATE(WS-TX)                
040800     MOVE JL-CURRENCY         TO JT-CURRENCY(WS-TX)                       
040900     MOVE JL-REVERSING-FLAG   TO JT-REVERSING-FLAG(WS-TX)                 
041000     MOVE JL-REVERSING-DATE   TO JT-REVERSING-DATE(WS-TX)                 
041100     MOVE JL-VAT-DATE         TO JT-VAT-DATE(WS-TX)                       
041200     MOVE JL-HEADER-DESC      TO JT-HEADER-DESC(WS-TX)                    
041300     MOVE JL-SOURCE           TO JT-SOURCE(WS-TX)                         
041400     MOVE JL-REFERENCE        TO JT-REFERENCE(WS-TX)                      
041500     MOVE JL-NOMINAL-CODE     TO JT-NOMINAL-CODE(WS-TX)                   
041600     MOVE JL-LINE-DESC        TO JT-LINE-DESC(WS-TX)                      
041700     MOVE JL-COLLECTIVE       TO JT-COLLECTIVE(WS-TX)                     
041800     MOVE JL-BP               TO JT-BP(WS-TX)                             
041900     MOVE JL-TAX-CODE         TO JT-TAX-CODE(WS-TX)                       
042000     MOVE JL-DIM-FIX          TO JT-DIM-FIX(WS-TX)                        
042100     MOVE JL-DIM-BRK          TO JT-DIM-BRK(WS-TX)                        
042200     MOVE JL-DIM-DEP          TO JT-DIM-DEP(WS-TX)                        
042300     MOVE JL-DIM-LOC          TO JT-DIM-LOC(WS-TX)                        
042400     MOVE JL-DIM-TYP          TO JT-DIM-TYP(WS-TX)                        
042500     MOVE JL-DIM-PDT          TO JT-DIM-PDT(WS-TX)                        
042600     MOVE JL-DIM-ANA          TO JT-DIM-ANA(WS-TX)                        
042700     MOVE JL-FREE-REFERENCE   TO JT-FREE-REFERENCE(WS-TX)                 
042800     MOVE JL-QUANTITY         TO JT-QUANTITY(WS-TX)                       
042900     MOVE JL-DEBIT            TO JT-DEBIT(WS-TX)                          
043000     MOVE JL-CREDIT           TO JT-CREDIT(WS-TX)                         
043100                                                                          
043200     MOVE ZEROS TO JT-GRUPO-NRO(WS-TX)                                    
043300                                                                          
043400     IF JT-NOMINAL-CODE(WS-TX) NOT = SPACES THEN                          
043500        ADD 1 TO WS-FILAS-PRESENTES                                       
043600        IF WS-PRIMERA-PRESENTE = ZEROS THEN                               
043700           MOVE WS-FILAS-LEIDAS TO WS-PRIMERA-PRESENTE                    
043800        END-IF                                                            
043900        MOVE WS-FILAS-LEIDAS TO WS-ULTIMA-PRESENTE                        
044000     END-IF.                                                              
044100                                                                          
044200 2100-CARGAR-FILA-F. EXIT.                                                
044300                                                                          
044400                                                                          
044500*=================================================================        
044600*    MOTOR DE VALIDACION Y AGRUPACION                                     
044700*=================================================================        
044800 3000-VALIDAR-I.                                                          
044900                                                                          
045000     PERFORM 3100-CHEQUEO-LIMITE-I      THRU 3100-CHEQUEO-LIMITE-F        
045100                                                                          
045200     IF WS-BATCH-OK THEN                                                  
045300        PERFORM 3200-CHEQUEO-CONTIGUIDAD-I                                
045400           THRU 3200-CHEQUEO-CONTIGUIDAD-F                                
045500     END-IF                                                               
045600                                                                          
045700     IF WS-BATCH-OK AND WS-FILAS-PRESENTES NOT = ZEROS THEN               
045800        PERFORM 3300-CHEQUEO-PRIMERA-FILA-I                               
045900           THRU 3300-CHEQUEO-PRIMERA-FILA-F                               
046000     END-IF                                                               
046100                                                                          
046200     IF WS-BATCH-OK AND WS-FILAS-PRESENTES NOT = ZEROS THEN               
046300        PERFORM 3400-PREPROCESO-I   THRU 3400-PREPROCESO-F                
046400     END-IF                                                               
046500                                                                          
046600     IF WS-BATCH-OK AND WS-FILAS-PRESENTES NOT = ZEROS THEN               
046700        PERFORM 3480-DECIDIR-MODO-I THRU 3480-DECIDIR-MODO-F              
046800        IF WS-ES-MODO-MANUAL THEN                                         
046900           PERFORM 3500-MODO-MANUAL-I    THRU 3500-MODO-MANUAL-F          
047000        ELSE                                                              
047100           PERFORM 3600-MODO-AUTOMATICO-I                                 
047200              THRU 3600-MODO-AUTOMATICO-F                                 
047300        END-IF                                                            
047400     END-IF                                                               
047500                                                                          
047600     IF WS-BATCH-OK AND WS-FILAS-PRESENTES NOT = ZEROS THEN               
047700        PERFORM 3700-CHEQUEO-CABECERA-I                                   
047800           THRU 3700-CHEQUEO-CABECERA-F                                   
047900     END-IF.                                                              
048000                                                                          
048100 3000-VALIDAR-F. EXIT.                                                    
048200                                                                          
048300                                                                          
048400*---- REGLA 1: LIMITE DE FILAS -----------------------------------        
048500 3100-CHEQUEO-LIMITE-I.                                                   
048600                                                                          
048700     IF WS-FILAS-PRESENTES > WS-MAX-LINEAS THEN                           
048800        SET WS-BATCH-RECHAZADO TO TRUE                                    
048900        MOVE WS-FILAS-PRESENTES TO WS-FILAS-PRESENTES-ED                  
049000        MOVE WS-MAX-LINEAS      TO WS-MAX-LINEAS-ED                       
049100        STRING 'total rows (' DELIMITED BY SIZE                           
049200               WS-FILAS-PRESENTES-ED DELIMITED BY SIZE                    
049300               ') exceeds maximum allowed (' DELIMITED BY SIZE            
049400               WS-MAX-LINEAS-ED DELIMITED BY SIZE                         
049500               ')' DELIMITED BY SIZE                                      
049600               INTO WS-MENSAJE-RECHAZO                                    
049700     END-IF.                                                              
049800                                                                          
049900 3100-CHEQUEO-LIMITE-F. EXIT.                                             
050000                                                                          
050100                                                                          
050200*---- REGLA 2: CONTIGUIDAD DE CUENTA (SIN HUECOS) ----------------        
050300 3200-CHEQUEO-CONTIGUIDAD-I.                                              
050400                                                                          
050500     IF WS-PRIMERA-PRESENTE NOT = ZEROS THEN                              
050600        SET WS-TX TO WS-PRIMERA-PRESENTE                                  
050700        PERFORM 3250-CHEQUEO-UNA-FILA-I                                   
050800           THRU 3250-CHEQUEO-UNA-FILA-F                                   
050900           UNTIL WS-TX > WS-ULTIMA-PRESENTE                               
051000     END-IF.                                                              
051100                                                                          
051200 3200-CHEQUEO-CONTIGUIDAD-F. EXIT.                                        
051300                                                                          
051400                                                                          
051500*---- CHEQUEA UNA FILA DEL RANGO Y AVANZA EL INDICE --------------        
051600 3250-CHEQUEO-UNA-FILA-I.                                                 
051700                                                                          
051800     IF JT-NOMINAL-CODE(WS-TX) = SPACES THEN                              
051900        SET WS-BATCH-RECHAZADO TO TRUE                                    
052000        COMPUTE WS-FILA-EXTERNA = WS-TX + 3                               
052100        STRING 'row ' DELIMITED BY SIZE                                   
052200               WS-FILA-EXTERNA DELIMITED BY SIZE                          
052300               ' has a blank nominal code inside a group'                 
052400               DELIMITED BY SIZE                                          
052500               INTO WS-MENSAJE-RECHAZO                                    
052600        SET WS-TX TO WS-ULTIMA-PRESENTE                                   
052700     END-IF                                                               
052800                                                                          
052900     SET WS-TX UP BY 1.                                                   
053000                                                                          
053100 3250-CHEQUEO-UNA-FILA-F. EXIT.                                           
053200                                                                          
053300                                                                          
053400*---- REGLA 3: LA PRIMERA FILA DEBE TRAER ALGUN DATO DE GRUPO ----        
053500 3300-CHEQUEO-PRIMERA-FILA-I.                                             
053600                                                                          
053700     SET WS-TX TO WS-PRIMERA-PRESENTE                                     
053800                                                                          
053900     IF JT-GROUP-BY(WS-TX)        = SPACES AND                            
054000        JT-SITE(WS-TX)            = SPACES AND                            
054100        JT-ENTRY-TYPE(WS-TX)      = SPACES AND                            
054200        JT-ACCOUNTING-DATE(WS-TX) = SPACES AND                            
054300        JT-CURRENCY(WS-TX)        = SPACES THEN                           
054400        SET WS-BATCH-RECHAZADO TO TRUE                                    
054500        MOVE 'first data row has no group, site, entry type, '            
054600          TO WS-MENSAJE-RECHAZO                                           
054700     END-IF.                                                              
054800                                                                          
054900 3300-CHEQUEO-PRIMERA-FILA-F. EXIT.                                       
055000                                                                          
055100                                                                          
055200*---- REGLA 4: PREPROCESO (MAYUSCULAS / FLAG / FECHAS / RELLENO) -        
055300 3400-PREPROCESO-I.                                                       
055400                                                                          
055500     SET WS-TX TO WS-PRIMERA-PRESENTE                                     
055600     PERFORM 3405-PREPROCESAR-UNA-FILA-I                                  
055700        THRU 3405-PREPROCESAR-UNA-FILA-F                                  
055800        UNTIL WS-TX > WS-ULTIMA-PRESENTE                                  
055900           OR WS-BATCH-RECHAZADO                                          
056000                                                                          
056100     IF NOT WS-BATCH-RECHAZADO THEN                                       
056200        PERFORM 3470-RELLENO-ABAJO-I THRU 3470-RELLENO-ABAJO-F            
056300     END-IF.                                                              
056400                                                                          
056500 3400-PREPROCESO-F. EXIT.                                                 
056600                                                                          
056700                                                                          
056800*---- PREPROCESA UNA FILA Y AVANZA EL INDICE ---------------------        
056900 3405-PREPROCESAR-UNA-FILA-I.                                             
057000                                                                          
057100     PERFORM 3410-MAYUSCULAS-I      THRU 3410-MAYUSCULAS-F                
057200     PERFORM 3420-FLAG-REVERSA-I    THRU 3420-FLAG-REVERSA-F              
057300     PERFORM 3430-VALIDAR-FECHAS-I  THRU 3430-VALIDAR-FECHAS-F            
057400     SET WS-TX UP BY 1.                                                   
057500                                                                          
057600 3405-PREPROCESAR-UNA-FILA-F. EXIT.                                       
057700                                                                          
057800                                                                          
057900*---- 4.A MAYUSCULAS EN SITE/ENTRY-TYPE/CURRENCY/BP/TAX-CODE -----        
058000 3410-MAYUSCULAS-I.                                                       
058100                                                                          
058200     INSPECT JT-SITE(WS-TX) CONVERTING WS-MINUSCULAS                      
058300        TO WS-MAYUSCULAS                                                  
058400     INSPECT JT-ENTRY-TYPE(WS-TX) CONVERTING WS-MINUSCULAS                
058500        TO WS-MAYUSCULAS                                                  
058600     INSPECT JT-CURRENCY(WS-TX) CONVERTING WS-MINUSCULAS                  
058700        TO WS-MAYUSCULAS                                                  
058800     INSPECT JT-BP(WS-TX) CONVERTING WS-MINUSCULAS                        
058900        TO WS-MAYUSCULAS                                                  
059000     INSPECT JT-TAX-CODE(WS-TX) CONVERTING WS-MINUSCULAS                  
059100        TO WS-MAYUSCULAS.                                                 
059200                                                                          
059300 3410-MAYUSCULAS-F. EXIT.                                                 
059400                                                                          
059500                                                                          
059600*---- 4.B FLAG DE REVERSA: BLANCO/NO NUMERICO => 1 ---------------        
059700 3420-FLAG-REVERSA-I.                                                     
059800                                                                          
059900     IF JT-REVERSING-FLAG(WS-TX) = SPACES OR                              
060000        JT-REVERSING-FLAG(WS-TX) NOT NUMERIC THEN                         
060100        MOVE '1' TO JT-REVERSING-FLAG(WS-TX)                              
060200     END-IF.                                                              
060300                                                                          
060400 3420-FLAG-REVERSA-F. EXIT.                                               
060500                                                                          
060600                                                                          
060700*---- 4.C VALIDA/NORMALIZA LAS TRES COLUMNAS DE FECHA ------------        
060800 3430-VALIDAR-FECHAS-I.                                                   
060900                                                                          
061000     IF JT-ACCOUNTING-DATE(WS-TX) NOT = SPACES THEN                       
061100        MOVE JT-ACCOUNTING-DATE(WS-TX) TO WS-FECHA-ENTRADA                
061200        MOVE 'ACCOUNTING-DATE'         TO WS-FECHA-COLUMNA                
061300        CALL 'JRNDATV' USING WS-FECHA-COMUNICACION                        
061400        IF WS-FECHA-ES-VALIDA THEN                                        
061500           MOVE WS-FECHA-SALIDA TO JT-ACCOUNTING-DATE(WS-TX)              
061600        ELSE                                                              
061700           PERFORM 3440-RECHAZO-FECHA-I THRU 3440-RECHAZO-FECHA-F         
061800        END-IF                                                            
061900     END-IF                                                               
062000                                                                          
062100     IF NOT WS-BATCH-RECHAZADO AND                                        
062200        JT-REVERSING-DATE(WS-TX) NOT = SPACES THEN                        
062300        MOVE JT-REVERSING-DATE(WS-TX) TO WS-FECHA-ENTRADA                 
062400        MOVE 'REVERSING-DATE'         TO WS-FECHA-COLUMNA                 
062500        CALL 'JRNDATV' USING WS-FECHA-COMUNICACION                        
062600        IF WS-FECHA-ES-VALIDA THEN                                        
062700           MOVE WS-FECHA-SALIDA TO JT-REVERSING-DATE(WS-TX)               
062800        ELSE                                                              
062900           PERFORM 3440-RECHAZO-FECHA-I THRU 3440-RECHAZO-FECHA-F         
063000        END-IF                                                            
063100     END-IF                                                               
063200                                                                          
063300     IF NOT WS-BATCH-RECHAZADO AND                                        
063400        JT-VAT-DATE(WS-TX) NOT = SPACES THEN                              
063500        MOVE JT-VAT-DATE(WS-TX) TO WS-FECHA-ENTRADA                       
063600        MOVE 'VAT-DATE'              TO WS-FECHA-COLUMNA                  
063700        CALL 'JRNDATV' USING WS-FECHA-COMUNICACION                        
063800        IF WS-FECHA-ES-VALIDA THEN                                        
063900           MOVE WS-FECHA-SALIDA TO JT-VAT-DATE(WS-TX)                     
064000        ELSE                                                              
064100           PERFORM 3440-RECHAZO-FECHA-I THRU 3440-RECHAZO-FECHA-F         
064200        END-IF                                                            
064300     END-IF.                                                              
064400                                                                          
064500 3430-VALIDAR-FECHAS-F. EXIT.                                             
064600                                                                          
064700                                                                          
064800*---- ARMA EL MENSAJE DE FECHA INVALIDA --------------------------        
064900 3440-RECHAZO-FECHA-I.                                                    
065000                                                                          
065100     SET WS-BATCH-RECHAZADO TO TRUE                                       
065200     COMPUTE WS-FILA-EXTERNA = WS-TX + 3                                  
065300     STRING 'invalid date at row ' DELIMITED BY SIZE                      
065400            WS-FILA-EXTERNA DELIMITED BY SIZE                             
065500            ' column ' DELIMITED BY SIZE                                  
065600            WS-FECHA-COLUMNA DELIMITED BY SPACE                           
065700            ' value ' DELIMITED BY SIZE                                   
065800            WS-FECHA-ENTRADA DELIMITED BY SIZE                            
065900            INTO WS-MENSAJE-RECHAZO.                                      
066000                                                                          
066100 3440-RECHAZO-FECHA-F. EXIT.                                              
066200                                                                          
066300                                                                          
066400*---- 4.D RELLENO HACIA ABAJO DE LAS COLUMNAS DE AGRUPACION ------        
066500 3470-RELLENO-ABAJO-I.                                                    
066600                                                                          
066700     MOVE SPACES TO WS-GB-ANTERIOR WS-SITE-ANTERIOR                       
066800     MOVE SPACES TO WS-TIPO-ANTERIOR WS-FECHA-ANTERIOR                    
066900     MOVE SPACES TO WS-MONEDA-ANTERIOR                                    
067000                                                                          
067100     SET WS-TX TO WS-PRIMERA-PRESENTE                                     
067200     PERFORM 3475-RELLENAR-UNA-FILA-I                                     
067300        THRU 3475-RELLENAR-UNA-FILA-F                                     
067400        UNTIL WS-TX > WS-ULTIMA-PRESENTE.                                 
067500                                                                          
067600 3470-RELLENO-ABAJO-F. EXIT.                                              
067700                                                                          
067800                                                                          
067900*---- RELLENA UNA FILA CON EL ULTIMO VALOR VISTO Y AVANZA --------        
068000 3475-RELLENAR-UNA-FILA-I.                                                
068100                                                                          
068200     IF JT-GROUP-BY(WS-TX) NOT = SPACES THEN                              
068300        MOVE JT-GROUP-BY(WS-TX) TO WS-GB-ANTERIOR                         
068400     ELSE                                                                 
068500        MOVE WS-GB-ANTERIOR TO JT-GROUP-BY(WS-TX)                         
068600     END-IF                                                               
068700                                                                          
068800     IF JT-SITE(WS-TX) NOT = SPACES THEN                                  
068900        MOVE JT-SITE(WS-TX) TO WS-SITE-ANTERIOR                           
069000     ELSE                                                                 
069100        MOVE WS-SITE-ANTERIOR TO JT-SITE(WS-TX)                           
069200     END-IF                                                               
069300                                                                          
069400     IF JT-ENTRY-TYPE(WS-TX) NOT = SPACES THEN                            
069500        MOVE JT-ENTRY-TYPE(WS-TX) TO WS-TIPO-ANTERIOR                     
069600     ELSE                                                                 
069700        MOVE WS-TIPO-ANTERIOR TO JT-ENTRY-TYPE(WS-TX)                     
069800     END-IF                                                               
069900                                                                          
070000     IF JT-ACCOUNTING-DATE(WS-TX) NOT = SPACES THEN                       
070100        MOVE JT-ACCOUNTING-DATE(WS-TX) TO WS-FECHA-ANTERIOR               
070200     ELSE                                                                 
070300        MOVE WS-FECHA-ANTERIOR TO JT-ACCOUNTING-DATE(WS-TX)               
070400     END-IF                                                               
070500                                                                          
070600     IF JT-CURRENCY(WS-TX) NOT = SPACES THEN                              
070700        MOVE JT-CURRENCY(WS-TX) TO WS-MONEDA-ANTERIOR                     
070800     ELSE                                                                 
070900        MOVE WS-MONEDA-ANTERIOR TO JT-CURRENCY(WS-TX)                     
071000     END-IF                                                               
071100                                                                          
071200     SET WS-TX UP BY 1.                                                   
071300                                                                          
071400 3475-RELLENAR-UNA-FILA-F. EXIT.                                          
071500                                                                          
071600                                                                          
071700*---- REGLA 5: DECIDE MODO MANUAL O AUTOMATICO -------------------        
071800 3480-DECIDIR-MODO-I.                                                     
071900                                                                          
072000     MOVE 'N' TO WS-MODO-MANUAL                                           
072100     SET WS-TX TO WS-PRIMERA-PRESENTE                                     
072200     PERFORM 3485-VER-UNA-FILA-I THRU 3485-VER-UNA-FILA-F                 
072300        UNTIL WS-TX > WS-ULTIMA-PRESENTE.                                 
072400                                                                          
072500 3480-DECIDIR-MODO-F. EXIT.                                               
072600                                                                          
072700                                                                          
072800*---- MIRA UNA FILA EN BUSCA DE GROUP-BY Y AVANZA ----------------        
072900 3485-VER-UNA-FILA-I.                                                     
073000                                                                          
073100     IF JT-GROUP-BY(WS-TX) NOT = SPACES THEN                              
073200        MOVE 'S' TO WS-MODO-MANUAL                                        
073300        SET WS-TX TO WS-ULTIMA-PRESENTE                                   
073400     END-IF                                                               
073500     SET WS-TX UP BY 1.                                                   
073600                                                                          
073700 3485-VER-UNA-FILA-F. EXIT.                                               
073800                                                                          
073900                                                                          
074000*---- REGLA 6: MODO MANUAL - CHEQUEO DE CONSISTENCIA -------------        
074100 3500-MODO-MANUAL-I.                                                      
074200                                                                          
074300     MOVE ZEROS TO WS-GRUPOS-CANT                                         
074400                                                                          
074500     SET WS-TX TO WS-PRIMERA-PRESENTE                                     
074600     PERFORM 3550-CHEQUEAR-UN-GRUPO-I                                     
074700        THRU 3550-CHEQUEAR-UN-GRUPO-F                                     
074800        UNTIL WS-TX > WS-ULTIMA-PRESENTE                                  
074900           OR WS-BATCH-RECHAZADO.                                         
075000                                                                          
075100 3500-MODO-MANUAL-F. EXIT.                                                
075200                                                                          
075300                                                                          
075400*---- UBICA (O CREA) LA ENTRADA DE TABLA DE LA FILA Y AVANZA -----        
075500 3550-CHEQUEAR-UN-GRUPO-I.                                                
075600                                                                          
075700     MOVE ZEROS TO WS-GB-HALLADO                                          
075800     SET WS-GBX TO 1                                                      
075900     PERFORM 3560-BUSCAR-UNA-ENTRADA-I                                    
076000        THRU 3560-BUSCAR-UNA-ENTRADA-F                                    
076100        UNTIL WS-GBX > WS-GRUPOS-CANT                                     
076200           OR WS-GB-HALLADO NOT = ZEROS                                   
076300                                                                          
076400     IF WS-GB-HALLADO NOT = ZEROS THEN                                    
076500        SET WS-GBX TO WS-GB-HALLADO                                       
076600        MOVE SPACES TO WS-GB-COLUMNA                                      
076700                                                                          
076800        IF JT-SITE(WS-TX) NOT = WS-GB-SITE(WS-GBX) THEN                   
076900           MOVE 'SITE'             TO WS-GB-COLUMNA                       
077000           MOVE WS-GB-SITE(WS-GBX) TO WS-GB-VALOR-1                       
077100           MOVE JT-SITE(WS-TX)     TO WS-GB-VALOR-2                       
077200        END-IF                                                            
077300                                                                          
077400        IF WS-GB-COLUMNA = SPACES AND                                     
077500           JT-ENTRY-TYPE(WS-TX) NOT = WS-GB-TIPO(WS-GBX) THEN             
077600           MOVE 'ENTRY-TYPE'         TO WS-GB-COLUMNA                     
077700           MOVE WS-GB-TIPO(WS-GBX)   TO WS-GB-VALOR-1                     
077800           MOVE JT-ENTRY-TYPE(WS-TX) TO WS-GB-VALOR-2                     
077900        END-IF                                                            
078000                                                                          
078100        IF WS-GB-COLUMNA = SPACES AND                                     
078200           JT-ACCOUNTING-DATE(WS-TX) NOT = WS-GB-FECHA(WS-GBX)            
078300           THEN                                                           
078400           MOVE 'ACCOUNTING-DATE'        TO WS-GB-COLUMNA                 
078500           MOVE WS-GB-FECHA(WS-GBX)      TO WS-GB-VALOR-1                 
078600           MOVE JT-ACCOUNTING-DATE(WS-TX) TO WS-GB-VALOR-2                
078700        END-IF                                                            
078800                                                                          
078900        IF WS-GB-COLUMNA = SPACES AND                                     
079000           JT-CURRENCY(WS-TX) NOT = WS-GB-MONEDA(WS-GBX) THEN             
079100           MOVE 'CURRENCY'           TO WS-GB-COLUMNA                     
079200           MOVE WS-GB-MONEDA(WS-GBX) TO WS-GB-VALOR-1                     
079300           MOVE JT-CURRENCY(WS-TX)   TO WS-GB-VALOR-2                     
079400        END-IF                                                            
079500                                                                          
079600        IF WS-GB-COLUMNA NOT = SPACES THEN                                
079700           SET WS-BATCH-RECHAZADO TO TRUE                                 
079800           STRING 'group ' DELIMITED BY SIZE                              
079900                  JT-GROUP-BY(WS-TX) DELIMITED BY SIZE                    
080000                  ' column ' DELIMITED BY SIZE                            
080100                  WS-GB-COLUMNA DELIMITED BY SPACE                        
080200                  ' has conflicting values ' DELIMITED BY SIZE            
080300                  WS-GB-VALOR-1 DELIMITED BY SPACE                        
080400                  ' and ' DELIMITED BY SIZE                               
080500                  WS-GB-VALOR-2 DELIMITED BY SPACE                        
080600                  INTO WS-MENSAJE-RECHAZO                                 
080700        END-IF                                                            
080800     ELSE                                                                 
080900        ADD 1 TO WS-GRUPOS-CANT                                           
081000        SET WS-GBX TO WS-GRUPOS-CANT                                      
081100        MOVE JT-GROUP-BY(WS-TX)       TO WS-GB-TEXTO(WS-GBX)              
081200        MOVE JT-SITE(WS-TX)           TO WS-GB-SITE(WS-GBX)               
081300        MOVE JT-ENTRY-TYPE(WS-TX)     TO WS-GB-TIPO(WS-GBX)               
081400        MOVE JT-ACCOUNTING-DATE(WS-TX) TO WS-GB-FECHA(WS-GBX)             
081500        MOVE JT-CURRENCY(WS-TX)       TO WS-GB-MONEDA(WS-GBX)             
081600        MOVE WS-GRUPOS-CANT           TO WS-GB-HALLADO                    
081700     END-IF                                                               
081800                                                                          
081900     MOVE WS-GB-HALLADO TO JT-GRUPO-NRO(WS-TX)                            
082000     SET WS-TX UP BY 1.                                                   
082100                                                                          
082200 3550-CHEQUEAR-UN-GRUPO-F. EXIT.                                          
082300                                                                          
082400                                                                          
082500*---- COMPARA EL GROUP-BY DE LA FILA CONTRA UNA ENTRADA Y AVANZA -        
082600 3560-BUSCAR-UNA-ENTRADA-I.                                               
082700                                                                          
082800     IF JT-GROUP-BY(WS-TX) = WS-GB-TEXTO(WS-GBX) THEN                     
082900        MOVE WS-GBX TO WS-GB-HALLADO                                      
083000     ELSE                                                                 
083100        SET WS-GBX UP BY 1                                                
083200     END-IF.                                                              
083300                                                                          
083400 3560-BUSCAR-UNA-ENTRADA-F. EXIT.                                         
083500                                                                          
083600                                                                          
083700*---- REGLA 7: MODO AUTOMATICO - GENERA LOS GRUPOS ---------------        
083800 3600-MODO-AUTOMATICO-I.                                                  
083900                                                                          
084000     MOVE ZEROS TO WS-GRUPOS-CANT                                         
084100     MOVE SPACES TO WS-SITE-ANTERIOR WS-TIPO-ANTERIOR                     
084200     MOVE SPACES TO WS-FECHA-ANTERIOR WS-MONEDA-ANTERIOR                  
084300                                                                          
084400     SET WS-TX TO WS-PRIMERA-PRESENTE                                     
084500     PERFORM 3650-GENERAR-UN-GRUPO-I                                      
084600        THRU 3650-GENERAR-UN-GRUPO-F                                      
084700        UNTIL WS-TX > WS-ULTIMA-PRESENTE.                                 
084800                                                                          
084900 3600-MODO-AUTOMATICO-F. EXIT.                                            
085000                                                                          
085100                                                                          
085200*---- DECIDE SI LA FILA ABRE GRUPO NUEVO Y AVANZA ----------------        
085300 3650-GENERAR-UN-GRUPO-I.                                                 
085400                                                                          
085500     IF WS-TX = WS-PRIMERA-PRESENTE OR                                    
085600        JT-SITE(WS-TX) NOT = WS-SITE-ANTERIOR OR                          
085700        JT-ENTRY-TYPE(WS-TX) NOT = WS-TIPO-ANTERIOR OR                    
085800        JT-ACCOUNTING-DATE(WS-TX) NOT = WS-FECHA-ANTERIOR OR              
085900        JT-CURRENCY(WS-TX) NOT = WS-MONEDA-ANTERIOR THEN                  
086000        ADD 1 TO WS-GRUPOS-CANT                                           
086100        MOVE JT-SITE(WS-TX)            TO WS-SITE-ANTERIOR                
086200        MOVE JT-ENTRY-TYPE(WS-TX)      TO WS-TIPO-ANTERIOR                
086300        MOVE JT-ACCOUNTING-DATE(WS-TX) TO WS-FECHA-ANTERIOR               
086400        MOVE JT-CURRENCY(WS-TX)        TO WS-MONEDA-ANTERIOR              
086500     END-IF                                                               
086600                                                                          
086700     MOVE WS-GRUPOS-CANT TO JT-GRUPO-NRO(WS-TX)                           
086800     MOVE WS-GRUPOS-CANT TO WS-GRUPO-EDIT                                 
086900     MOVE WS-GRUPO-EDIT  TO JT-GROUP-BY(WS-TX)                            
087000     SET WS-TX UP BY 1.                                                   
087100                                                                          
087200 3650-GENERAR-UN-GRUPO-F. EXIT.                                           
087300                                                                          
087400                                                                          
087500*---- REGLA 8: CHEQUEO DE CABECERA EN LA PRIMERA FILA DE C/GRUPO -        
087600 3700-CHEQUEO-CABECERA-I.                                                 
087700                                                                          
087800     MOVE ZEROS TO WS-IX2                                                 
087900     SET WS-TX TO WS-PRIMERA-PRESENTE                                     
088000     PERFORM 3750-CHEQUEAR-UNA-CABECERA-I                                 
088100        THRU 3750-CHEQUEAR-UNA-CABECERA-F                                 
088200        UNTIL WS-TX > WS-ULTIMA-PRESENTE                                  
088300           OR WS-BATCH-RECHAZADO.                                         
088400                                                                          
088500 3700-CHEQUEO-CABECERA-F. EXIT.                                           
088600                                                                          
088700                                                                          
088800*---- CHEQUEA LA CABECERA DE UN GRUPO NUEVO Y AVANZA -------------        
088900 3750-CHEQUEAR-UNA-CABECERA-I.                                            
089000                                                                          
089100     IF JT-GRUPO-NRO(WS-TX) NOT = WS-IX2 THEN                             
089200        MOVE JT-GRUPO-NRO(WS-TX) TO WS-IX2                                
089300        IF JT-HEADER-DESC(WS-TX) = SPACES THEN                            
089400           SET WS-BATCH-RECHAZADO TO TRUE                                 
089500           STRING 'group ' DELIMITED BY SIZE                              
089600                  JT-GROUP-BY(WS-TX) DELIMITED BY SIZE                    
089700                  ' has no header description'                            
089800                  DELIMITED BY SIZE                                       
089900                  INTO WS-MENSAJE-RECHAZO                                 
090000        END-IF                                                            
090100     END-IF                                                               
090200                                                                          
090300     SET WS-TX UP BY 1.                                                   
090400                                                                          
090500 3750-CHEQUEAR-UNA-CABECERA-F. EXIT.                                      
090600                                                                          
090700                                                                          
090800*=================================================================        
090900*    ARMADO Y CONTABILIZACION DE CADA GRUPO                               
091000*=================================================================        
091100 5000-CONTABILIZAR-I.                                                     
091200                                                                          
091300     MOVE ZEROS TO WS-IX2                                                 
091400     SET WS-TX TO WS-PRIMERA-PRESENTE                                     
091500     PERFORM 5050-CONTABILIZAR-UN-GRUPO-I                                 
091600        THRU 5050-CONTABILIZAR-UN-GRUPO-F                                 
091700        UNTIL WS-TX > WS-ULTIMA-PRESENTE.                                 
091800                                                                          
091900 5000-CONTABILIZAR-F. EXIT.                                               
092000                                                                          
092100                                                                          
092200*---- CONTABILIZA UN GRUPO SI LA FILA INICIA UNO NUEVO -----------        
092300 5050-CONTABILIZAR-UN-GRUPO-I.                                            
092400                                                                          
092500     IF JT-GRUPO-NRO(WS-TX) NOT = WS-IX2 THEN                             
092600        MOVE JT-GRUPO-NRO(WS-TX) TO WS-IX2                                
092700        PERFORM 4000-CONSTRUIR-ASIENTO-I                                  
092800           THRU 4000-CONSTRUIR-ASIENTO-F                                  
092900        PERFORM 5500-POSTEAR-GRUPO-I THRU 5500-POSTEAR-GRUPO-F            
093000        PERFORM 7500-REPORTE-DETALLE-I                                    
093100           THRU 7500-REPORTE-DETALLE-F                                    
093200     END-IF                                                               
093300                                                                          
093400     SET WS-TX UP BY 1.                                                   
093500                                                                          
093600 5050-CONTABILIZAR-UN-GRUPO-F. EXIT.                                      
093700                                                                          
093800                                                                          
093900*---- ARMA LA CABECERA Y RECORRE LAS LINEAS DEL GRUPO ------------        
094000 4000-CONSTRUIR-ASIENTO-I.                                                
094100                                                                          
094200     MOVE ZEROS  TO WS-LINEAS-GRUPO                                       
094300     MOVE ZEROS  TO WS-DEBITO-GRUPO WS-CREDITO-GRUPO                      
094400                                                                          
094500     MOVE JT-SITE(WS-TX)                          TO DOC-SITE             
094600     MOVE JT-ENTRY-TYPE(WS-TX)                    TO DOC-TYPE             
094700     MOVE JT-ACCOUNTING-DATE(WS-TX)               TO DOC-ACC-DATE         
094800     MOVE JT-HEADER-DESC(WS-TX)                TO DOC-DESCRIPTION         
094900     MOVE JT-CURRENCY(WS-TX)                      TO DOC-CURRENCY         
095000     MOVE JT-REFERENCE(WS-TX)                     TO DOC-REFERENCE        
095100     INSPECT DOC-SITE CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS           
095200     INSPECT DOC-TYPE CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS           
095300     INSPECT DOC-CURRENCY                                                 
095400        CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS                         
095500                                                                          
095600     SET WS-IX TO WS-TX                                                   
095700     PERFORM 4050-CONSTRUIR-UNA-LINEA-I                                   
095800        THRU 4050-CONSTRUIR-UNA-LINEA-F                                   
095900        UNTIL WS-IX > WS-ULTIMA-PRESENTE                                  
096000           OR JT-GRUPO-NRO(WS-IX) NOT = WS-IX2.                           
096100                                                                          
096200 4000-CONSTRUIR-ASIENTO-F. EXIT.                                          
096300                                                                          
096400                                                                          
096500*---- ARMA UNA LINEA DEL GRUPO Y AVANZA EL INDICE DE LINEA -------        
096600 4050-CONSTRUIR-UNA-LINEA-I.                                              
096700                                                                          
096800     PERFORM 4100-CONSTRUIR-LINEA-I THRU 4100-CONSTRUIR-LINEA-F           
096900     ADD 1 TO WS-LINEAS-GRUPO                                             
097000     SET WS-IX UP BY 1.                                                   
097100                                                                          
097200 4050-CONSTRUIR-UNA-LINEA-F. EXIT.                                        
097300                                                                          
097400                                                                          
097500*---- ARMA UNA LINEA DEL ASIENTO A PARTIR DE LA FILA WS-IX -------        
097600 4100-CONSTRUIR-LINEA-I.                                                  
097700                                                                          
097800     MOVE SPACES TO WS-DOC-LINEA                                          
097900                                                                          
098000     PERFORM 4200-NORMALIZAR-CUENTA-I                                     
098100        THRU 4200-NORMALIZAR-CUENTA-F                                     
098200                                                                          
098300     IF JT-LINE-DESC(WS-IX) NOT = SPACES THEN                             
098400        MOVE JT-LINE-DESC(WS-IX) TO DL-LINE-DESC                          
098500     ELSE                                                                 
098600        MOVE JT-HEADER-DESC(WS-TX) TO DL-LINE-DESC                        
098700     END-IF                                                               
098800                                                                          
098900     PERFORM 4300-REGLA-IMPORTE-I THRU 4300-REGLA-IMPORTE-F               
099000                                                                          
099100     IF JT-BP(WS-IX) NOT = SPACES THEN                                    
099200        SET DL-CON-BP TO TRUE                                             
099300        MOVE JT-BP(WS-IX) TO DL-BUSINESS-PARTNER                          
099400     END-IF                                                               
099500                                                                          
099600     IF JT-FREE-REFERENCE(WS-IX) NOT = SPACES THEN                        
099700        SET DL-CON-FREE-REF TO TRUE                                       
099800        MOVE JT-FREE-REFERENCE(WS-IX) TO DL-FREE-REFERENCE                
099900     END-IF                                                               
100000                                                                          
100100     IF JT-TAX-CODE(WS-IX) NOT = SPACES THEN                              
100200        SET DL-CON-TAX-CODE TO TRUE                                       
100300        MOVE JT-TAX-CODE(WS-IX) TO DL-TAX-CODE                            
100400     END-IF                                                               
100500                                                                          
100600     PERFORM 4900-DIMENSIONES-I THRU 4900-DIMENSIONES-F.                  
100700                                                                          
100800 4100-CONSTRUIR-LINEA-F. EXIT.                                            
100900                                                                          
101000                                                                          
101100*---- CUENTA: SI ES NUMERICA, NORMALIZA CEROS/DECIMALES ----------        
101200 4200-NORMALIZAR-CUENTA-I.                                                
101300                                                                          
101400     MOVE JT-NOMINAL-CODE(WS-IX) TO WS-CUENTA-TEXTO                       
101500     IF WS-CUENTA-NUM IS NUMERIC THEN                                     
101600        MOVE WS-CUENTA-NUM TO WS-CUENTA-NORMAL                            
101700        MOVE WS-CUENTA-NORMAL TO WS-CUENTA-NORMAL-EDIT                    
101800        MOVE WS-CUENTA-NORMAL-EDIT TO DL-ACCOUNT                          
101900     ELSE                                                                 
102000        MOVE JT-NOMINAL-CODE(WS-IX) TO DL-ACCOUNT                         
102100     END-IF.                                                              
102200                                                                          
102300 4200-NORMALIZAR-CUENTA-F. EXIT.                                          
102400                                                                          
102500                                                                          
102600*---- REGLA DE IMPORTE: CANTIDAD EXCLUYE DEBITO/CREDITO ----------        
102700 4300-REGLA-IMPORTE-I.                                                    
102800                                                                          
102900     IF JT-QUANTITY(WS-IX) NOT = ZEROS THEN                               
103000        SET DL-CON-CANTIDAD TO TRUE                                       
103100        MOVE JT-QUANTITY(WS-IX) TO DL-QUANTITY                            
103200     ELSE                                                                 
103300        IF JT-DEBIT(WS-IX) NOT = ZEROS THEN                               
103400           SET DL-CON-DEBITO TO TRUE                                      
103500           COMPUTE DL-DEBIT ROUNDED = JT-DEBIT(WS-IX)                     
103600        END-IF                                                            
103700        IF JT-CREDIT(WS-IX) NOT = ZEROS THEN                              
103800           SET DL-CON-CREDITO TO TRUE                                     
103900           COMPUTE DL-CREDIT ROUNDED = JT-CREDIT(WS-IX)                   
104000        END-IF                                                            
104100     END-IF                                                               
104200                                                                          
104300     ADD JT-DEBIT(WS-IX)  TO WS-DEBITO-GRUPO                              
104400     ADD JT-CREDIT(WS-IX) TO WS-CREDITO-GRUPO.                            
104500                                                                          
104600 4300-REGLA-IMPORTE-F. EXIT.                                              
104700                                                                          
104800                                                                          
104900*---- BLOQUE DE DIMENSIONES ANALITICAS (TODAS BLANCO = SIN BLOQUE)        
105000 4900-DIMENSIONES-I.                                                      
105100                                                                          
105200     IF JT-DIM-FIX(WS-IX) NOT = SPACES OR                                 
105300        JT-DIM-BRK(WS-IX) NOT = SPACES OR                                 
105400        JT-DIM-DEP(WS-IX) NOT = SPACES OR                                 
105500        JT-DIM-LOC(WS-IX) NOT = SPACES OR                                 
105600        JT-DIM-TYP(WS-IX) NOT = SPACES OR                                 
105700        JT-DIM-PDT(WS-IX) NOT = SPACES OR                                 
105800        JT-DIM-ANA(WS-IX) NOT = SPACES THEN                               
105900                                                                          
106000        SET DL-CON-DIMENSION TO TRUE                                      
106100        MOVE JT-DIM-FIX(WS-IX) TO DL-DIM-FIXTURE                          
106200        MOVE JT-DIM-BRK(WS-IX) TO DL-DIM-BROKER                           
106300        MOVE JT-DIM-DEP(WS-IX) TO DL-DIM-DEPARTMENT                       
106400        MOVE JT-DIM-LOC(WS-IX) TO DL-DIM-LOCATION                         
106500        MOVE JT-DIM-TYP(WS-IX) TO DL-DIM-TYPE                             
106600        MOVE JT-DIM-PDT(WS-IX) TO DL-DIM-PRODUCT                          
106700        MOVE JT-DIM-ANA(WS-IX) TO DL-DIM-ANALYSIS                         
106800     END-IF.                                                              
106900                                                                          
107000 4900-DIMENSIONES-F. EXIT.                                                
107100                                                                          
107200                                                                          
107300*---- CONTABILIZA EL GRUPO: ASIGNA NUMERO SECUENCIAL LOCAL -------        
107400*    LA SECUENCIA DE DOCUMENTO SOLO AVANZA PARA LOS GRUPOS QUE EL         
107500*    MOTOR CENTRAL ACEPTA - UN GRUPO RECHAZADO (5600) NO CONSUME          
107600*    NUMERO. EL RESULTADO (DOCUMENTO/ESTADO/MENSAJE) SE GUARDA EN         
107700*    WS-TABLA-GRUPOS, INDEXADA POR NUMERO DE GRUPO, PARA QUE EL           
107800*    FEEDBACK (6250) Y EL LISTADO (7500) LO RECUPEREN SIN TENER           
107900*    QUE REPETIR EL CALCULO.                                              
108000 5500-POSTEAR-GRUPO-I.                                                    
108100                                                                          
108200     IF WS-DEBITO-GRUPO  > WS-POSTEO-MAX-IMPORTE OR                       
108300        WS-CREDITO-GRUPO > WS-POSTEO-MAX-IMPORTE THEN                     
108400        PERFORM 5600-FALLAR-GRUPO-I THRU 5600-FALLAR-GRUPO-F              
108500     ELSE                                                                 
108600        ADD 1 TO WS-DOC-SECUENCIA                                         
108700        MOVE WS-DOC-SECUENCIA TO WSD-SECUENCIA                            
108800                                                                          
108900        ADD 1 TO WS-GRUPOS-POSTEADOS                                      
109000        ADD WS-DEBITO-GRUPO  TO WS-DEBITO-TOTAL                           
109100        ADD WS-CREDITO-GRUPO TO WS-CREDITO-TOTAL                          
109200                                                                          
109300        SET WS-GX TO WS-IX2                                               
109400        SET WS-RG-POSTEADO(WS-GX) TO TRUE                                 
109500        MOVE WS-DOC-NUMERO-TEXTO TO WS-RG-DOCUMENTO(WS-GX)                
109600        MOVE SPACES TO WS-RG-MENSAJE(WS-GX)                               
109700     END-IF.                                                              
109800                                                                          
109900 5500-POSTEAR-GRUPO-F. EXIT.                                              
110000                                                                          
110100                                                                          
110200*---- GRUPO RECHAZADO POR EL MOTOR CENTRAL: TOPE DE IMPORTE ------        
110300 5600-FALLAR-GRUPO-I.                                                     
110400                                                                          
110500     ADD 1 TO WS-GRUPOS-FALLADOS                                          
110600     SET WS-GX TO WS-IX2                                                  
110700     SET WS-RG-FALLADO(WS-GX) TO TRUE                                     
110800     MOVE WS-IX2 TO WS-GRUPO-FALLA-ED                                     
110900     STRING 'group ' DELIMITED BY SIZE                                    
111000            WS-GRUPO-FALLA-ED DELIMITED BY SIZE                           
111100            ' exceeds the postable amount limit'                          
111200            DELIMITED BY SIZE                                             
111300            INTO WS-RG-MENSAJE(WS-GX).                                    
111400                                                                          
111500 5600-FALLAR-GRUPO-F. EXIT.                                               
111600                                                                          
111700                                                                          
111800*=================================================================        
111900*    ESCRITURA DEL FEEDBACK - UNO POR FILA DE ENTRADA                     
112000*=================================================================        
112100 6000-ESCRIBIR-FEEDBACK-I.                                                
112200                                                                          
112300     OPEN OUTPUT SALIDA-FEEDBACK                                          
112400     IF FS-SALIDA-FEEDBACK NOT = '00' THEN                                
112500        DISPLAY '* ERROR EN OPEN SALIDA-FEEDBACK = '                      
112600                FS-SALIDA-FEEDBACK                                        
112700     ELSE                                                                 
112800        IF WS-BATCH-RECHAZADO OR WS-FILAS-PRESENTES = ZEROS THEN          
112900           PERFORM 6100-FEEDBACK-SIN-POST-I                               
113000              THRU 6100-FEEDBACK-SIN-POST-F                               
113100        ELSE                                                              
113200           PERFORM 6200-FEEDBACK-NORMAL-I                                 
113300              THRU 6200-FEEDBACK-NORMAL-F                                 
113400        END-IF                                                            
113500        CLOSE SALIDA-FEEDBACK                                             
113600     END-IF.                                                              
113700                                                                          
113800 6000-ESCRIBIR-FEEDBACK-F. EXIT.                                          
113900                                                                          
114000                                                                          
114100*---- LOTE RECHAZADO O TABLA VACIA: TODO FEEDBACK EN BLANCO ------        
114200 6100-FEEDBACK-SIN-POST-I.                                                
114300                                                                          
114400     SET WS-TX TO 1                                                       
114500     PERFORM 6150-ESCRIBIR-UN-BLANCO-I                                    
114600        THRU 6150-ESCRIBIR-UN-BLANCO-F                                    
114700        UNTIL WS-TX > WS-FILAS-LEIDAS.                                    
114800                                                                          
114900 6100-FEEDBACK-SIN-POST-F. EXIT.                                          
115000                                                                          
115100                                                                          
115200*---- ESCRIBE UN FEEDBACK EN BLANCO Y AVANZA ---------------------        
115300 6150-ESCRIBIR-UN-BLANCO-I.                                               
115400                                                                          
115500     MOVE SPACES TO REG-SALIDA-FEEDBACK                                   
115600     WRITE REG-SALIDA-FEEDBACK                                            
115700     SET WS-TX UP BY 1.                                                   
115800                                                                          
115900 6150-ESCRIBIR-UN-BLANCO-F. EXIT.                                         
116000                                                                          
116100                                                                          
116200*---- UN REGISTRO POR CADA FILA LEIDA, ALINEADO POSICIONALMENTE -         
116300 6200-FEEDBACK-NORMAL-I.                                                  
116400                                                                          
116500     SET WS-TX TO 1                                                       
116600     PERFORM 6250-ESCRIBIR-UN-FEEDBACK-I                                  
116700        THRU 6250-ESCRIBIR-UN-FEEDBACK-F                                  
116800        UNTIL WS-TX > WS-FILAS-LEIDAS.                                    
116900                                                                          
117000 6200-FEEDBACK-NORMAL-F. EXIT.                                            
117100                                                                          
117200                                                                          
117300*---- ARMA Y ESCRIBE EL FEEDBACK DE UNA FILA Y AVANZA ------------        
117400 6250-ESCRIBIR-UN-FEEDBACK-I.                                             
117500                                                                          
117600     MOVE SPACES TO WS-REG-FEEDBACK                                       
117700                                                                          
117800     IF WS-TX >= WS-PRIMERA-PRESENTE AND                                  
117900        WS-TX <= WS-ULTIMA-PRESENTE THEN                                  
118000        SET WS-GX TO JT-GRUPO-NRO(WS-TX)                                  
118100        IF WS-RG-FALLADO(WS-GX) THEN                                      
118200           MOVE 'ERROR'             TO FB-DOCUMENT                        
118300           MOVE 'FAILURE'           TO FB-STATUS                          
118400           MOVE WS-RG-MENSAJE(WS-GX) TO FB-WARNING                        
118500        ELSE                                                              
118600           MOVE WS-RG-DOCUMENTO(WS-GX) TO FB-DOCUMENT                     
118700           MOVE 'Temporary'            TO FB-STATUS                       
118800           MOVE SPACES                 TO FB-WARNING                      
118900        END-IF                                                            
119000     END-IF                                                               
119100                                                                          
119200     MOVE WS-REG-FEEDBACK TO REG-SALIDA-FEEDBACK                          
119300     WRITE REG-SALIDA-FEEDBACK                                            
119400     SET WS-TX UP BY 1.                                                   
119500                                                                          
119600 6250-ESCRIBIR-UN-FEEDBACK-F. EXIT.                                       
119700                                                                          
119800                                                                          
119900*=================================================================        
120000*    LISTADO DE CONTROL (CORTE POR GRUPO + TOTALES GENERALES)             
120100*=================================================================        
120200 7000-REPORTE-I.                                                          
120300                                                                          
120400     OPEN OUTPUT LISTADO-CONTROL                                          
120500     IF FS-LISTADO-CONTROL NOT = '00' THEN                                
120600        DISPLAY '* ERROR EN OPEN LISTADO-CONTROL = '                      
120700                FS-LISTADO-CONTROL                                        
120800     ELSE                                                                 
120900        MOVE IMP-TITULO     TO REG-LISTADO-CONTROL                        
121000        WRITE REG-LISTADO-CONTROL AFTER PAGE                              
121100        MOVE IMP-ENCABEZADO TO REG-LISTADO-CONTROL                        
121200        WRITE REG-LISTADO-CONTROL AFTER 1                                 
121300                                                                          
121400        IF WS-BATCH-RECHAZADO THEN                                        
121500           MOVE WS-MENSAJE-RECHAZO TO REG-LISTADO-CONTROL                 
121600           WRITE REG-LISTADO-CONTROL AFTER 2                              
121700        ELSE                                                              
121800           PERFORM 7900-REPORTE-TOTALES-I                                 
121900              THRU 7900-REPORTE-TOTALES-F                                 
122000        END-IF                                                            
122100                                                                          
122200        CLOSE LISTADO-CONTROL                                             
122300     END-IF.                                                              
122400                                                                          
122500 7000-REPORTE-F. EXIT.                                                    
122600                                                                          
122700                                                                          
122800*---- UNA LINEA DE DETALLE POR GRUPO CONTABILIZADO ---------------        
122900 7500-REPORTE-DETALLE-I.                                                  
123000                                                                          
123100     MOVE WS-IX2             TO IMP-DET-GRUPO                             
123200     SET WS-GX TO WS-IX2                                                  
123300     IF WS-RG-FALLADO(WS-GX) THEN                                         
123400        MOVE 'ERROR'         TO IMP-DET-DOCUMENTO                         
123500        MOVE 'FAILURE'       TO IMP-DET-ESTADO                            
123600     ELSE                                                                 
123700        MOVE WS-DOC-NUMERO   TO IMP-DET-DOCUMENTO                         
123800        MOVE 'Temporary'     TO IMP-DET-ESTADO                            
123900     END-IF                                                               
124000     MOVE WS-LINEAS-GRUPO    TO IMP-DET-LINEAS                            
124100     MOVE WS-DEBITO-GRUPO    TO IMP-DET-DEBITO                            
124200     MOVE WS-CREDITO-GRUPO   TO IMP-DET-CREDITO                           
124300                                                                          
124400     MOVE IMP-DETALLE TO REG-LISTADO-CONTROL                              
124500     WRITE REG-LISTADO-CONTROL AFTER 1                                    
124600     IF FS-LISTADO-CONTROL NOT = '00' THEN                                
124700        DISPLAY '* ERROR EN WRITE LISTADO-CONTROL = '                     
124800                FS-LISTADO-CONTROL                                        
124900     END-IF.                                                              
125000                                                                          
125100 7500-REPORTE-DETALLE-F. EXIT.                                            
125200                                                                          
125300                                                                          
125400*---- TOTALES GENERALES DEL LOTE (SOLO CUANDO EL LOTE FUE OK) ----        
125500 7900-REPORTE-TOTALES-I.                                                  
125600                                                                          
125700     MOVE WS-GRUPOS-CANT       TO IMP-TOT-GRUPOS                          
125800     MOVE WS-GRUPOS-POSTEADOS  TO IMP-TOT-POSTEADOS                       
125900     MOVE WS-GRUPOS-FALLADOS   TO IMP-TOT-FALLADOS                        
126000     MOVE IMP-TOTAL-1 TO REG-LISTADO-CONTROL                              
126100     WRITE REG-LISTADO-CONTROL AFTER 2                                    
126200                                                                          
126300     MOVE WS-FILAS-PRESENTES TO IMP-TOT-FILAS                             
126400     MOVE IMP-TOTAL-2 TO REG-LISTADO-CONTROL                              
126500     WRITE REG-LISTADO-CONTROL AFTER 1                                    
126600                                                                          
126700     MOVE WS-DEBITO-TOTAL  TO IMP-TOT-DEBITO                              
126800     MOVE WS-CREDITO-TOTAL TO IMP-TOT-CREDITO                             
126900     MOVE IMP-TOTAL-3 TO REG-LISTADO-CONTROL                              
127000     WRITE REG-LISTADO-CONTROL AFTER 1.                                   
127100                                                                          
127200 7900-REPORTE-TOTALES-F. EXIT.                                            
127300                                                                          
127400                                                                          
127500*----------------------------------------------------------------         
127600 9999-FINAL-I.                                                            
127700                                                                          
127800     MOVE WS-FILAS-LEIDAS     TO WS-FILAS-PRINT                           
127900     MOVE WS-GRUPOS-CANT      TO WS-GRUPOS-CANT-PRINT                     
128000     MOVE WS-GRUPOS-POSTEADOS TO WS-GRUPOS-OK-PRINT                       
128100     MOVE WS-GRUPOS-FALLADOS  TO WS-GRUPOS-NOK-PRINT                      
128200     MOVE WS-DEBITO-TOTAL     TO WS-DEBITO-PRINT                          
128300     MOVE WS-CREDITO-TOTAL    TO WS-CREDITO-PRINT                         
128400                                                                          
128500     DISPLAY '***JRNCREA - FIN DE PROCESO***'                             
128600     DISPLAY '   FILAS LEIDAS    : ' WS-FILAS-PRINT                       
128700     DISPLAY '   GRUPOS LEIDOS   : ' WS-GRUPOS-CANT-PRINT                 
128800     DISPLAY '   GRUPOS POSTEADOS: ' WS-GRUPOS-OK-PRINT                   
128900     DISPLAY '   GRUPOS FALLADOS : ' WS-GRUPOS-NOK-PRINT                  
129000     DISPLAY '   DEBITO TOTAL    : ' WS-DEBITO-PRINT                      
129100     DISPLAY '   CREDITO TOTAL   : ' WS-CREDITO-PRINT                     
129200                                                                          
129300     IF WS-BATCH-RECHAZADO THEN                                           
129400        DISPLAY '   LOTE RECHAZADO  : ' WS-MENSAJE-RECHAZO                
129500        MOVE 0008 TO RETURN-CODE                                          
129600     END-IF.                                                              
129700                                                                          
129800 9999-FINAL-F. EXIT.                                                      
