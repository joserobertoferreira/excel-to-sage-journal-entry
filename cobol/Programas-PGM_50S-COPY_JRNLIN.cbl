000100*================================================================         
000200*    COPY JRNLIN.                                                         
000300*================================================================         
000400*    LAYOUT LINEA DE ASIENTO CONTABLE (TABLA DE CARGA BATCH)              
000500*    ORIGEN: PLANILLA DE CARGA DE ASIENTOS (EX-INTERACTIVA)               
000600*    LARGO REGISTRO = 310 BYTES                                           
000700*----------------------------------------------------------------         
000800*    HISTORIAL:                                                           
000900*    2024-02-05 RQ-4410 JCQ  LAYOUT INICIAL DE LA TABLA DE CARGA  RQ4410  
001000*    2024-06-18 RQ-4488 MLM  AGREGADO BLOQUE DE DIMENSIONES       RQ4488  
001100*    2024-09-30 RQ-4512 JCQ  RESERVA DE FILLER FINAL              RQ4512  
001200*================================================================         
001300 01  WS-REG-JRNLIN.                                                       
001400*    POS RELATIVA (001:010) GRUPO DE ASIENTO (AGRUPADOR MANUAL)           
001500     03  JL-GROUP-BY         PIC X(10)   VALUE SPACES.                    
001600     03  JL-GROUP-BY-N REDEFINES JL-GROUP-BY                              
001700                             PIC 9(10).                                   
001800*    POS RELATIVA (011:005) CODIGO DE SITIO (CABECERA)                    
001900     03  JL-SITE             PIC X(05)   VALUE SPACES.                    
002000*    POS RELATIVA (016:005) TIPO DE ASIENTO/DOCUMENTO (CABECERA)          
002100     03  JL-ENTRY-TYPE       PIC X(05)   VALUE SPACES.                    
002200*    POS RELATIVA (021:010) FECHA CONTABLE AAAA-MM-DD (CABECERA)          
002300     03  JL-ACCOUNTING-DATE  PIC X(10)   VALUE SPACES.                    
002400*    REDEFINICION PARA VALIDAR/NORMALIZAR LA FECHA CONTABLE               
002500     03  JL-ACC-DATE-R REDEFINES JL-ACCOUNTING-DATE.                      
002600         05  JL-ACC-P1       PIC X(02).                                   
002700         05  FILLER          PIC X(01).                                   
002800         05  JL-ACC-P2       PIC X(02).                                   
002900         05  FILLER          PIC X(01).                                   
003000         05  JL-ACC-P3       PIC X(04).                                   
003100*    POS RELATIVA (031:003) MONEDA DE ORIGEN (CABECERA)                   
003200     03  JL-CURRENCY         PIC X(03)   VALUE SPACES.                    
003300*    POS RELATIVA (034:001) INDICADOR REVERSA: 1=NO 2=SI                  
003400     03  JL-REVERSING-FLAG   PIC X(01)   VALUE SPACES.                    
003500*    POS RELATIVA (035:010) FECHA DE REVERSA AAAA-MM-DD                   
003600     03  JL-REVERSING-DATE   PIC X(10)   VALUE SPACES.                    
003700*    POS RELATIVA (045:010) FECHA DE IVA/VAT AAAA-MM-DD                   
003800     03  JL-VAT-DATE         PIC X(10)   VALUE SPACES.                    
003900*    POS RELATIVA (055:030) DESCRIPCION DE CABECERA DEL ASIENTO           
004000     03  JL-HEADER-DESC      PIC X(30)   VALUE SPACES.                    
004100*    POS RELATIVA (085:010) ORIGEN (INFORMATIVO)                          
004200     03  JL-SOURCE           PIC X(10)   VALUE SPACES.                    
004300*    POS RELATIVA (095:020) REFERENCIA DE CABECERA                        
004400     03  JL-REFERENCE        PIC X(20)   VALUE SPACES.                    
004500*    POS RELATIVA (115:010) CUENTA CONTABLE (CLAVE DE PRESENCIA)          
004600     03  JL-NOMINAL-CODE     PIC X(10)   VALUE SPACES.                    
004700*    REDEFINICION NUMERICA PARA NORMALIZAR CEROS/DECIMALES                
004800     03  JL-NOMINAL-CODE-N REDEFINES JL-NOMINAL-CODE                      
004900                             PIC 9(10).                                   
005000*    POS RELATIVA (125:030) DESCRIPCION DE LA LINEA                       
005100     03  JL-LINE-DESC        PIC X(30)   VALUE SPACES.                    
005200*    POS RELATIVA (155:010) CUENTA COLECTIVA/CONTROL (INFORMATIVO)        
005300     03  JL-COLLECTIVE       PIC X(10)   VALUE SPACES.                    
005400*    POS RELATIVA (165:010) SOCIO DE NEGOCIO (BP)                         
005500     03  JL-BP               PIC X(10)   VALUE SPACES.                    
005600*    POS RELATIVA (175:005) CODIGO DE IMPUESTO                            
005700     03  JL-TAX-CODE         PIC X(05)   VALUE SPACES.                    
005800*    BLOQUE DE DIMENSIONES ANALITICAS (180 A 249)                         
005900*    POS RELATIVA (180:010) DIMENSION FIXTURE                             
006000     03  JL-DIM-FIX          PIC X(10)   VALUE SPACES.                    
006100*    POS RELATIVA (190:010) DIMENSION BROKER                              
006200     03  JL-DIM-BRK          PIC X(10)   VALUE SPACES.                    
006300*    POS RELATIVA (200:010) DIMENSION DEPARTAMENTO                        
006400     03  JL-DIM-DEP          PIC X(10)   VALUE SPACES.                    
006500*    POS RELATIVA (210:010) DIMENSION UBICACION                           
006600     03  JL-DIM-LOC          PIC X(10)   VALUE SPACES.                    
006700*    POS RELATIVA (220:010) DIMENSION TIPO                                
006800     03  JL-DIM-TYP          PIC X(10)   VALUE SPACES.                    
006900*    POS RELATIVA (230:010) DIMENSION PRODUCTO                            
007000     03  JL-DIM-PDT          PIC X(10)   VALUE SPACES.                    
007100*    POS RELATIVA (240:010) DIMENSION ANALISIS                            
007200     03  JL-DIM-ANA          PIC X(10)   VALUE SPACES.                    
007300*    POS RELATIVA (250:009) CANTIDAD NO MONETARIA (SUSTITUYE D/H)         
007400     03  JL-QUANTITY         PIC S9(7)V9(2) VALUE ZEROS.                  
007500*    POS RELATIVA (259:011) IMPORTE DEBITO                                
007600     03  JL-DEBIT            PIC S9(9)V9(2) VALUE ZEROS.                  
007700*    POS RELATIVA (270:011) IMPORTE CREDITO                               
007800     03  JL-CREDIT           PIC S9(9)V9(2) VALUE ZEROS.                  
007900*    POS RELATIVA (281:020) REFERENCIA LIBRE DE LA LINEA                  
008000     03  JL-FREE-REFERENCE   PIC X(20)   VALUE SPACES.                    
008100*    POS RELATIVA (301:010) RESERVADO PARA USO FUTURO                     
008200     03  FILLER              PIC X(10)   VALUE SPACES.                    
008300*================================================================         
