000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. JRNDATV.                                                     
000300 AUTHOR. J. C. QUISPE.                                                    
000400 INSTALLATION. BANCO DEL SUR - DPTO DESARROLLO.                           
000500 DATE-WRITTEN. 05/11/1987.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.                   
000800*================================================================         
000900*    RUTINA DE FECHAS DEL AREA DE ASIENTOS CONTABLES. VALIDA Y            
001000*    NORMALIZA UNA FECHA DE CARGA, RECIBIDA EN FORMATO AAAA-MM-DD         
001100*    O DD/MM/AAAA (PREFERENCIA DIA-MES CUANDO HAY AMBIGUEDAD).            
001200*    NO ABRE NI CIERRA ARCHIVOS - ES UNA RUTINA DE CALCULO.               
001300*----------------------------------------------------------------         
001400*    HISTORIAL DE CAMBIOS:                                                
001500*    05/11/1987 JCQ 0000  PROGRAMA INICIAL - VALIDA AAAA-MM-DD.           
001600*    22/03/1988 JCQ 0014  SE AGREGA SOPORTE DE DD/MM/AAAA.                
001700*    19/09/1988 RVM 0031  CORRIGE AÑO BISIESTO SOBRE SIGLO 00.            
001800*    14/01/1989 JCQ 0045  MENSAJE DE ERROR MAS DESCRIPTIVO.               
001900*    03/07/1990 LFS 0078  VALIDA MES FUERA DE RANGO 01-12.                
002000*    11/02/1991 JCQ 0090  NORMALIZA CEROS A IZQUIERDA EN DIA/MES.         
002100*    26/08/1992 RVM 0103  CORRIGE SEPARADOR '/' CON ESPACIOS.             
002200*    09/04/1993 LFS 0118  AGREGA VALIDACION DE SIGLO EN AAAA.             
002300*    17/11/1994 JCQ 0129  REVISION GENERAL - SIN CAMBIO FUNCIONAL.        
002400*    30/05/1995 RVM 0140  CORRIGE FEBRERO EN AÑO MULTIPLO DE 400.         
002500*    08/01/1996 LFS 0152  AJUSTA RETURN-CODE DE SALIDA INVALIDA.          
002600*    21/06/1997 JCQ 0165  DOCUMENTA REGLA DE AMBIGUEDAD DD/MM.            
002700*    04/12/1998 RVM 0171  REVISION Y2K - FECHA DE 4 DIGITOS DE            
002800*                         AÑO EN TODA LA RUTINA, SIN VENTANAS DE          
002900*                         SIGLO NI TRUNCAMIENTO A 2 DIGITOS.              
003000*    15/02/1999 RVM 0172  REGRESION Y2K - PRUEBA 29/02/2000 OK.           
003100*    28/09/2001 LFS 0190  ESTANDARIZA DISPLAY DE DIAGNOSTICO.             
003200*    19/03/2004 JCQ 0204  SIN CAMBIO FUNCIONAL - LIMPIEZA COMENTA.        
003300*    07/10/2008 MLM 0221  ADAPTA A LA NUEVA TABLA DE CARGA BATCH          
003400*                         (JRNLIN) - YA NO ES SOLO UN AJUSTE DE           
003500*                         MES, VALIDA/NORMALIZA LA FECHA COMPLETA.        
003600*    12/05/2011 MLM 0238  AGREGA BANDERA DE FECHA EN BLANCO.              
003700*================================================================         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200*================================================================         
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500 WORKING-STORAGE SECTION.                                                 
004600*================================================================         
004700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
004800                                                                          
004900*---- AREA DE TRABAJO RECIBIDA -----------------------------------        
005000 01  WS-FECHA-TEXTO          PIC X(10)       VALUE SPACES.                
005100                                                                          
005200*---- DESARME SI VIENE EN FORMATO AAAA-MM-DD ---------------------        
005300 01  WS-FORMATO-ISO REDEFINES WS-FECHA-TEXTO.                             
005400     03  WS-ISO-AAAA         PIC 9(04).                                   
005500     03  WS-ISO-SEP1         PIC X(01).                                   
005600     03  WS-ISO-MM           PIC 9(02).                                   
005700     03  WS-ISO-SEP2         PIC X(01).                                   
005800     03  WS-ISO-DD           PIC 9(02).                                   
005900                                                                          
006000*---- DESARME SI VIENE EN FORMATO DD/MM/AAAA ---------------------        
006100 01  WS-FORMATO-DMA REDEFINES WS-FECHA-TEXTO.                             
006200     03  WS-DMA-DD           PIC X(02).                                   
006300     03  WS-DMA-SEP1         PIC X(01).                                   
006400     03  WS-DMA-MM           PIC X(02).                                   
006500     03  WS-DMA-SEP2         PIC X(01).                                   
006600     03  WS-DMA-AAAA         PIC X(04).                                   
006700                                                                          
006800*---- AREA DE TRABAJO NUMERICA YA NORMALIZADA --------------------        
006900 77  WS-ANIO                 PIC 9(04)    COMP  VALUE ZEROS.              
007000 77  WS-MES                  PIC 99       COMP  VALUE ZEROS.              
007100 77  WS-DIA                  PIC 99       COMP  VALUE ZEROS.              
007200 77  WS-FECHA-OK             PIC X(01)    VALUE 'N'.                      
007300     88  WS-FECHA-VALIDA                  VALUE 'S'.                      
007400     88  WS-FECHA-INVALIDA                VALUE 'N'.                      
007500                                                                          
007600*---- FECHA NORMALIZADA DE SALIDA --------------------------------        
007700 01  WS-FECHA-NORMAL.                                                     
007800     03  WSN-AAAA            PIC 9(04)    VALUE ZEROS.                    
007900     03  WSN-SEP1            PIC X(01)    VALUE '-'.                      
008000     03  WSN-MM              PIC 99       VALUE ZEROS.                    
008100     03  WSN-SEP2            PIC X(01)    VALUE '-'.                      
008200     03  WSN-DD              PIC 99       VALUE ZEROS.                    
008300                                                                          
008400*---- VISTA TEXTO DE LA FECHA PARA TRAZA DE DIAGNOSTICO ----------        
008500 01  WS-FECHA-NORMAL-R REDEFINES WS-FECHA-NORMAL                          
008600                          PIC X(10).                                      
008700                                                                          
008800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
008900*-----------------------------------------------------------------        
009000 LINKAGE SECTION.                                                         
009100*==================*                                                      
009200 01  LK-FECHA-COMUNICACION.                                               
009300     03  LK-FECHA-ENTRADA    PIC X(10).                                   
009400     03  LK-FECHA-SALIDA     PIC X(10).                                   
009500     03  LK-FECHA-INDICADOR  PIC X(01).                                   
009600         88  LK-FECHA-ES-VALIDA           VALUE 'S'.                      
009700         88  LK-FECHA-ES-INVALIDA         VALUE 'N'.                      
009800         88  LK-FECHA-ES-BLANCO           VALUE 'B'.                      
009900*================================================================         
010000 PROCEDURE DIVISION USING LK-FECHA-COMUNICACION.                          
010100                                                                          
010200 MAIN-PROGRAM-I.                                                          
010300                                                                          
010400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                            
010500                                                                          
010600     IF RETURN-CODE = ZEROS THEN                                          
010700        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                        
010800     END-IF                                                               
010900                                                                          
011000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
011100                                                                          
011200 MAIN-PROGRAM-F. GOBACK.                                                  
011300                                                                          
011400*----------------------------------------------------------------         
011500 1000-INICIO-I.                                                           
011600                                                                          
011700     MOVE ZEROS            TO RETURN-CODE                                 
011800     MOVE SPACES            TO LK-FECHA-SALIDA                            
011900     MOVE LK-FECHA-ENTRADA  TO WS-FECHA-TEXTO                             
012000     MOVE 'N'               TO WS-FECHA-OK                                
012100                                                                          
012200     IF LK-FECHA-ENTRADA = SPACES THEN                                    
012300        SET LK-FECHA-ES-BLANCO TO TRUE                                    
012400        MOVE 0004 TO RETURN-CODE                                          
012500     END-IF.                                                              
012600                                                                          
012700 1000-INICIO-F. EXIT.                                                     
012800                                                                          
012900                                                                          
013000*---------------------------------------------------------------          
013100 2000-PROCESO-I.                                                          
013200                                                                          
013300     IF WS-ISO-SEP1 = '-' AND WS-ISO-SEP2 = '-' THEN                      
013400        PERFORM 2100-DESARMAR-ISO-I THRU 2100-DESARMAR-ISO-F              
013500     ELSE                                                                 
013600        IF WS-DMA-SEP1 = '/' AND WS-DMA-SEP2 = '/' THEN                   
013700           PERFORM 2200-DESARMAR-DMA-I THRU 2200-DESARMAR-DMA-F           
013800        ELSE                                                              
013900           MOVE 'N' TO WS-FECHA-OK                                        
014000        END-IF                                                            
014100     END-IF                                                               
014200                                                                          
014300     IF WS-FECHA-OK = 'S' THEN                                            
014400        PERFORM 2500-VALIDAR-CALENDARIO-I                                 
014500           THRU 2500-VALIDAR-CALENDARIO-F                                 
014600     END-IF                                                               
014700                                                                          
014800     PERFORM 2900-DEVOLVER-RESULTADO-I                                    
014900        THRU 2900-DEVOLVER-RESULTADO-F.                                   
015000                                                                          
015100 2000-PROCESO-F. EXIT.                                                    
015200                                                                          
015300                                                                          
015400*---- DESARME AAAA-MM-DD ----------------------------------------         
015500 2100-DESARMAR-ISO-I.                                                     
015600                                                                          
015700     MOVE WS-ISO-AAAA TO WS-ANIO                                          
015800     MOVE WS-ISO-MM   TO WS-MES                                           
015900     MOVE WS-ISO-DD   TO WS-DIA                                           
016000     MOVE 'S'         TO WS-FECHA-OK.                                     
016100                                                                          
016200 2100-DESARMAR-ISO-F. EXIT.                                               
016300                                                                          
016400                                                                          
016500*---- DESARME DD/MM/AAAA (PREFERENCIA DIA-MES) -------------------        
016600 2200-DESARMAR-DMA-I.                                                     
016700                                                                          
016800     IF WS-DMA-DD IS NUMERIC AND WS-DMA-MM IS NUMERIC AND                 
016900        WS-DMA-AAAA IS NUMERIC THEN                                       
017000        MOVE WS-DMA-DD   TO WS-DIA                                        
017100        MOVE WS-DMA-MM   TO WS-MES                                        
017200        MOVE WS-DMA-AAAA TO WS-ANIO                                       
017300        MOVE 'S'         TO WS-FECHA-OK                                   
017400     ELSE                                                                 
017500        MOVE 'N'         TO WS-FECHA-OK                                   
017600     END-IF.                                                              
017700                                                                          
017800 2200-DESARMAR-DMA-F. EXIT.                                               
017900                                                                          
018000                                                                          
018100*---- VALIDACION DE CALENDARIO (DIA SEGUN MES Y AÑO BISIESTO) ----        
018200 2500-VALIDAR-CALENDARIO-I.                                               
018300                                                                          
018400     IF WS-ANIO = ZEROS THEN                                              
018500        MOVE 'N' TO WS-FECHA-OK                                           
018600     END-IF                                                               
018700                                                                          
018800     IF WS-MES < 1 OR WS-MES > 12 THEN                                    
018900        MOVE 'N' TO WS-FECHA-OK                                           
019000     ELSE                                                                 
019100        EVALUATE WS-MES                                                   
019200           WHEN 1  WHEN 3  WHEN 5  WHEN 7                                 
019300           WHEN 8  WHEN 10 WHEN 12                                        
019400              IF WS-DIA < 1 OR WS-DIA > 31 THEN                           
019500                 MOVE 'N' TO WS-FECHA-OK                                  
019600              END-IF                                                      
019700           WHEN 4  WHEN 6  WHEN 9  WHEN 11                                
019800              IF WS-DIA < 1 OR WS-DIA > 30 THEN                           
019900                 MOVE 'N' TO WS-FECHA-OK                                  
020000              END-IF                                                      
020100           WHEN 2                                                         
020200              IF (WS-ANIO / 4) * 4 = WS-ANIO AND                          
020300                 ((WS-ANIO / 100) * 100 NOT = WS-ANIO OR                  
020400                  (WS-ANIO / 400) * 400 = WS-ANIO)                        
020500                 IF WS-DIA < 1 OR WS-DIA > 29 THEN                        
020600                    MOVE 'N' TO WS-FECHA-OK                               
020700                 END-IF                                                   
020800              ELSE                                                        
020900                 IF WS-DIA < 1 OR WS-DIA > 28 THEN                        
021000                    MOVE 'N' TO WS-FECHA-OK                               
021100                 END-IF                                                   
021200              END-IF                                                      
021300        END-EVALUATE                                                      
021400     END-IF.                                                              
021500                                                                          
021600 2500-VALIDAR-CALENDARIO-F. EXIT.                                         
021700                                                                          
021800                                                                          
021900*---- ARMA LA FECHA NORMALIZADA Y EL INDICADOR DE RETORNO --------        
022000 2900-DEVOLVER-RESULTADO-I.                                               
022100                                                                          
022200     IF WS-FECHA-OK = 'S' THEN                                            
022300        MOVE WS-ANIO TO WSN-AAAA                                          
022400        MOVE WS-MES  TO WSN-MM                                            
022500        MOVE WS-DIA  TO WSN-DD                                            
022600        MOVE WS-FECHA-NORMAL TO LK-FECHA-SALIDA                           
022700        SET LK-FECHA-ES-VALIDA TO TRUE                                    
022800     ELSE                                                                 
022900        MOVE SPACES TO LK-FECHA-SALIDA                                    
023000        SET LK-FECHA-ES-INVALIDA TO TRUE                                  
023100        MOVE 0008 TO RETURN-CODE                                          
023200     END-IF.                                                              
023300                                                                          
023400 2900-DEVOLVER-RESULTADO-F. EXIT.                                         
023500                                                                          
023600                                                                          
023700*---------------------------------------------------------------          
023800 9999-FINAL-I.                                                            
023900                                                                          
024000     DISPLAY '***JRNDATV - CODIGO DE RETORNO: ' RETURN-CODE               
024100     DISPLAY '   FECHA RECIBIDA : ' LK-FECHA-ENTRADA                      
024200     DISPLAY '   FECHA DEVUELTA : ' LK-FECHA-SALIDA                       
024300     DISPLAY '   TRAZA NORMAL   : ' WS-FECHA-NORMAL-R.                    
024400                                                                          
024500 9999-FINAL-F. EXIT.                                                      
