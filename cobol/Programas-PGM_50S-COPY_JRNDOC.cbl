000100*================================================================         
000200*    COPY JRNDOC.                                                         
000300*================================================================         
000400*    LAYOUT REGISTRO DE FEEDBACK (UNO POR FILA DE ENTRADA)                
000500*    LARGO REGISTRO = 85 BYTES                                            
000600*----------------------------------------------------------------         
000700*    HISTORIAL:                                                           
000800*    2024-02-05 RQ-4410 JCQ  LAYOUT INICIAL DEL FEEDBACK                  
000900*================================================================         
001000 01  WS-REG-FEEDBACK.                                                     
001100*    POS RELATIVA (01:15) NUMERO DE DOCUMENTO ASIGNADO O 'ERROR'          
001200     03  FB-DOCUMENT         PIC X(15)   VALUE SPACES.                    
001300*    POS RELATIVA (16:10) ESTADO DE CONTABILIZACION O 'FAILURE'           
001400     03  FB-STATUS           PIC X(10)   VALUE SPACES.                    
001500*    POS RELATIVA (26:60) MENSAJE DE ADVERTENCIA/ERROR                    
001600     03  FB-WARNING          PIC X(60)   VALUE SPACES.                    
001700*================================================================         
001800*    LAYOUT ASIENTO CONTABLE A CONTABILIZAR (ARMADO EN MEMORIA)           
001900*    NO ES UN ARCHIVO - SE ARMA POR GRUPO Y SE "CONTABILIZA"              
002000*----------------------------------------------------------------         
002100*    HISTORIAL:                                                           
002200*    2024-02-05 RQ-4410 JCQ  CABECERA Y LINEA INICIALES                   
002300*    2024-06-18 RQ-4488 MLM  BLOQUE DE DIMENSIONES EN LA LINEA            
002400*================================================================         
002500*    CABECERA DEL ASIENTO (TOMADA DE LA PRIMERA FILA DEL GRUPO)           
002600 01  WS-DOC-CABECERA.                                                     
002700     03  DOC-SITE            PIC X(05)   VALUE SPACES.                    
002800     03  DOC-TYPE             PIC X(05)   VALUE SPACES.                   
002900     03  DOC-ACC-DATE        PIC X(10)   VALUE SPACES.                    
003000     03  DOC-DESCRIPTION     PIC X(30)   VALUE SPACES.                    
003100     03  DOC-CURRENCY        PIC X(03)   VALUE SPACES.                    
003200     03  DOC-REFERENCE       PIC X(20)   VALUE SPACES.                    
003300*    LINEA DEL ASIENTO (UNA POR FILA DEL GRUPO)                           
003400 01  WS-DOC-LINEA.                                                        
003500     03  DL-ACCOUNT          PIC X(10)   VALUE SPACES.                    
003600     03  DL-LINE-DESC        PIC X(30)   VALUE SPACES.                    
003700*    INDICADORES DE PRESENCIA - REGLA DE IMPORTE MUTUAMENTE               
003800*    EXCLUYENTE: CANTIDAD O DEBITO/CREDITO, NUNCA LAS TRES.               
003900     03  DL-TIENE-CANTIDAD   PIC X(01)   VALUE 'N'.                       
004000         88  DL-CON-CANTIDAD             VALUE 'S'.                       
004100     03  DL-TIENE-DEBITO     PIC X(01)   VALUE 'N'.                       
004200         88  DL-CON-DEBITO                VALUE 'S'.                      
004300     03  DL-TIENE-CREDITO    PIC X(01)   VALUE 'N'.                       
004400         88  DL-CON-CREDITO               VALUE 'S'.                      
004500     03  DL-QUANTITY         PIC S9(7)V9(2) VALUE ZEROS.                  
004600     03  DL-DEBIT            PIC S9(9)V9(2) VALUE ZEROS.                  
004700     03  DL-CREDIT           PIC S9(9)V9(2) VALUE ZEROS.                  
004800     03  DL-TIENE-BP         PIC X(01)   VALUE 'N'.                       
004900         88  DL-CON-BP                    VALUE 'S'.                      
005000     03  DL-BUSINESS-PARTNER PIC X(10)   VALUE SPACES.                    
005100     03  DL-TIENE-FREE-REF   PIC X(01)   VALUE 'N'.                       
005200         88  DL-CON-FREE-REF              VALUE 'S'.                      
005300     03  DL-FREE-REFERENCE   PIC X(20)   VALUE SPACES.                    
005400     03  DL-TIENE-TAX-CODE   PIC X(01)   VALUE 'N'.                       
005500         88  DL-CON-TAX-CODE              VALUE 'S'.                      
005600     03  DL-TAX-CODE         PIC X(05)   VALUE SPACES.                    
005700*    BLOQUE DE DIMENSIONES - BLANCO = SIN BLOQUE DE DIMENSIONES           
005800     03  DL-TIENE-DIMENSION  PIC X(01)   VALUE 'N'.                       
005900         88  DL-CON-DIMENSION             VALUE 'S'.                      
006000     03  DL-DIM-FIXTURE      PIC X(10)   VALUE SPACES.                    
006100     03  DL-DIM-BROKER       PIC X(10)   VALUE SPACES.                    
006200     03  DL-DIM-DEPARTMENT   PIC X(10)   VALUE SPACES.                    
006300     03  DL-DIM-LOCATION     PIC X(10)   VALUE SPACES.                    
006400     03  DL-DIM-TYPE         PIC X(10)   VALUE SPACES.                    
006500     03  DL-DIM-PRODUCT      PIC X(10)   VALUE SPACES.                    
006600     03  DL-DIM-ANALYSIS     PIC X(10)   VALUE SPACES.                    
006700     03  FILLER              PIC X(10)   VALUE SPACES.                    
006800*================================================================         
