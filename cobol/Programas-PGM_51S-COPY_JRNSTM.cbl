000100*================================================================         
000200*    COPY JRNSTM.                                                         
000300*================================================================         
000400*    LAYOUT PEDIDO DE CONSULTA DE ESTADO (STATUS-REQ)                     
000500*    LARGO REGISTRO = 20 BYTES                                            
000600*----------------------------------------------------------------         
000700*    HISTORIAL:                                                           
000800*    2024-03-11 RQ-4455 JCQ  LAYOUT INICIAL DEL PEDIDO                    
000900*================================================================         
001000 01  WS-REG-PEDIDO.                                                       
001100*    POS RELATIVA (01:05) POSICION ORIGINAL DE FILA A ACTUALIZAR          
001200     03  SC-ROW-INDEX        PIC 9(05)   VALUE ZEROS.                     
001300*    POS RELATIVA (06:15) NUMERO DE DOCUMENTO A CONSULTAR                 
001400     03  SC-DOCUMENT         PIC X(15)   VALUE SPACES.                    
001500*================================================================         
001600*    LAYOUT MAESTRO DE ESTADOS (STATUS-MASTER)                            
001700*    ORDENADO ASCENDENTE POR SM-DOCUMENT - REEMPLAZA CONSULTA             
001800*    REMOTA DE ESTADO DE CONTABILIZACION                                  
001900*    LARGO REGISTRO = 25 BYTES                                            
002000*----------------------------------------------------------------         
002100*    HISTORIAL:                                                           
002200*    2024-03-11 RQ-4455 JCQ  LAYOUT INICIAL DEL MAESTRO                   
002300*================================================================         
002400 01  WS-REG-MAESTRO.                                                      
002500*    POS RELATIVA (01:15) NUMERO DE DOCUMENTO (CLAVE)                     
002600     03  SM-DOCUMENT         PIC X(15)   VALUE SPACES.                    
002700*    POS RELATIVA (16:10) ESTADO ACTUAL DE CONTABILIZACION                
002800     03  SM-STATUS           PIC X(10)   VALUE SPACES.                    
002900*================================================================         
003000*    TABLA EN MEMORIA DEL MAESTRO DE ESTADOS PARA BUSQUEDA                
003100*    BINARIA (SEARCH ALL) - REEMPLAZA LA CONSULTA REMOTA                  
003200*================================================================         
003300 01  WS-TABLA-MAESTRO.                                                    
003400     03  WS-MAE-CANT         PIC 9(05)   COMP-3 VALUE ZEROS.              
003500     03  WS-MAE-FILA OCCURS 9999 TIMES                                    
003600                      ASCENDING KEY IS WS-MAE-DOCUMENT                    
003700                      INDEXED BY WS-MAE-IX.                               
003800         05  WS-MAE-DOCUMENT PIC X(15)   VALUE SPACES.                    
003900         05  WS-MAE-STATUS   PIC X(10)   VALUE SPACES.                    
004000*================================================================         
