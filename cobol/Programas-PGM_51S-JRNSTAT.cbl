000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. JRNSTAT.                                                     
000300 AUTHOR. J. C. QUISPE.                                                    
000400 INSTALLATION. BANCO DEL SUR - DPTO DESARROLLO.                           
000500 DATE-WRITTEN. 22/05/1991.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.                   
000800*================================================================         
000900*    PROCESO BATCH DE ACTUALIZACION DE ESTADO DE ASIENTOS YA              
001000*    CONTABILIZADOS (EX-CONSULTA REMOTA DE ESTADO). LEE LOS               
001100*    PEDIDOS DE CONSULTA (STATUS-REQ), LOS CRUZA CONTRA EL                
001200*    MAESTRO DE ESTADOS (STATUS-MASTER, ORDENADO POR DOCUMENTO)           
001300*    MEDIANTE BUSQUEDA BINARIA, Y DEVUELVE EL ESTADO VIGENTE DE           
001400*    CADA DOCUMENTO CONSULTADO.                                           
001500*----------------------------------------------------------------         
001600*    HISTORIAL DE CAMBIOS:                                                
001700*    22/05/1991 JCQ 0088  PROGRAMA INICIAL - CONSULTA SECUENCIAL          
001800*                         CONTRA EL MAESTRO DE ESTADOS.                   
001900*    14/01/1992 RVM 0099  CAMBIA A BUSQUEDA BINARIA (SEARCH ALL)          
002000*                         POR VOLUMEN CRECIENTE DEL MAESTRO.              
002100*    19/08/1993 LFS 0118  MENSAJE 'DOCUMENT ID NOT FOUND' PARA            
002200*                         DOCUMENTOS AUSENTES DEL MAESTRO.                
002300*    11/02/1994 JCQ 0127  CONTADOR DE ACTUALIZACIONES EXITOSAS.           
002400*    04/12/1998 RVM 0172  REVISION Y2K - EL MAESTRO NO GUARDA             
002500*                         FECHAS, SIN IMPACTO.                            
002600*    20/02/1999 RVM 0173  REGRESION Y2K - SIN HALLAZGOS.                  
002700*    17/07/2003 LFS 0196  LINEA FINAL DE CONTROL CON TOTALES.             
002800*    09/04/2012 MLM 0240  EL MAESTRO SE CARGA DE UN ARCHIVO PLANO         
002900*                         EN LUGAR DE LA CONSULTA REMOTA ANTERIOR.        
003000*    09/08/2016 MLM 0293  SI EL MAESTRO NO ABRE O FALLA LA LECTURA        
003100*                         EL FEEDBACK AVISA EL ERROR (STATUS EN           
003200*                         BLANCO) EN VEZ DE INFORMAR 'NOT FOUND'          
003300*                         PARA TODOS LOS PEDIDOS (VER 2000/3100).         
003400*================================================================         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900                                                                          
004000     SELECT ENTRADA-PEDIDOS ASSIGN DDJRNREQ                               
004100     FILE STATUS IS FS-ENTRADA-PEDIDOS.                                   
004200                                                                          
004300     SELECT ENTRADA-MAESTRO ASSIGN DDJRNSTM                               
004400     FILE STATUS IS FS-ENTRADA-MAESTRO.                                   
004500                                                                          
004600     SELECT SALIDA-FEEDBACK ASSIGN DDJRNFBS                               
004700     FILE STATUS IS FS-SALIDA-FEEDBACK.                                   
004800                                                                          
004900     SELECT LISTADO-CONTROL ASSIGN DDJRNLSS                               
005000     FILE STATUS IS FS-LISTADO-CONTROL.                                   
005100*================================================================         
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400                                                                          
005500 FD  ENTRADA-PEDIDOS                                                      
005600     BLOCK CONTAINS 0 RECORDS                                             
005700     RECORDING MODE IS F.                                                 
005800 01  REG-ENTRADA-PEDIDOS    PIC X(20).                                    
005900                                                                          
006000 FD  ENTRADA-MAESTRO                                                      
006100     BLOCK CONTAINS 0 RECORDS                                             
006200     RECORDING MODE IS F.                                                 
006300 01  REG-ENTRADA-MAESTRO    PIC X(25).                                    
006400                                                                          
006500 FD  SALIDA-FEEDBACK                                                      
006600     BLOCK CONTAINS 0 RECORDS                                             
006700     RECORDING MODE IS F.                                                 
006800 01  REG-SALIDA-FEEDBACK    PIC X(85).                                    
006900                                                                          
007000 FD  LISTADO-CONTROL                                                      
007100     BLOCK CONTAINS 0 RECORDS                                             
007200     RECORDING MODE IS F.                                                 
007300 01  REG-LISTADO-CONTROL    PIC X(60).                                    
007400                                                                          
007500 WORKING-STORAGE SECTION.                                                 
007600*================================================================         
007700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
007800                                                                          
007900*---- STATUS DE ARCHIVOS -----------------------------------------        
008000 77  FS-ENTRADA-PEDIDOS      PIC XX     VALUE SPACES.                     
008100 77  FS-ENTRADA-MAESTRO      PIC XX     VALUE SPACES.                     
008200 77  FS-SALIDA-FEEDBACK      PIC XX     VALUE SPACES.                     
008300 77  FS-LISTADO-CONTROL      PIC XX     VALUE SPACES.                     
008400                                                                          
008500 77  WS-STATUS-FIN-PED       PIC X      VALUE 'N'.                        
008600     88  WS-FIN-PEDIDOS                 VALUE 'Y'.                        
008700     88  WS-NO-FIN-PEDIDOS              VALUE 'N'.                        
008800                                                                          
008900 77  WS-STATUS-FIN-MAE       PIC X      VALUE 'N'.                        
009000     88  WS-FIN-MAESTRO                 VALUE 'Y'.                        
009100     88  WS-NO-FIN-MAESTRO              VALUE 'N'.                        
009200                                                                          
009300*---- 09/08/2016 MLM 0293: EL MAESTRO NO ABRIO O FALLO EN LA -----        
009400*    LECTURA (PROBLEMA DE INFRAESTRUCTURA, NO "NOT FOUND"). SE            
009500*    AVISA POR FEEDBACK EN VEZ DE SALIR SIN PROCESAR NADA.                
009600 77  WS-ERROR-MAESTRO        PIC X      VALUE 'N'.                        
009700     88  WS-HAY-ERROR-MAESTRO           VALUE 'S'.                        
009800 01  WS-ERROR-MAESTRO-TEXTO  PIC X(60)  VALUE SPACES.                     
009900                                                                          
010000*---- AREA DE PEDIDO LEIDO (COPY JRNSTM) Y MAESTRO EN MEMORIA ----        
010100*    COPY JRNSTM.                                                         
010200 COPY JRNSTM.                                                             
010300                                                                          
010400*---- AREA DEL REGISTRO DE FEEDBACK DE SALIDA (COPY JRNDOC) ------        
010500*    COPY JRNDOC.                                                         
010600 COPY JRNDOC.                                                             
010700                                                                          
010800*---- CONTADORES DE CONTROL (EN BINARIO, SIN EMPAQUETAR) ---------        
010900 77  WS-TOTAL-PEDIDOS        PIC 9(05) COMP  VALUE ZEROS.                 
011000 77  WS-TOTAL-EXITOS         PIC 9(05) COMP  VALUE ZEROS.                 
011100                                                                          
011200*---- REDEFINICION DEL INDICE DE FILA PARA IMPRESION DE TRAZA ----        
011300 01  WS-ROW-INDEX-AREA.                                                   
011400     03  WS-ROW-INDEX-NUM    PIC 9(05)   VALUE ZEROS.                     
011500 01  WS-ROW-INDEX-R REDEFINES WS-ROW-INDEX-AREA                           
011600                             PIC X(05).                                   
011700                                                                          
011800*---- REDEFINICION PARA VERIFICAR EL FORMATO DEL DOCUMENTO -------        
011900*    TODO DOCUMENTO VALIDO TRAE PREFIJO 'JRN' Y 5 DIGITOS.                
012000 01  WS-DOC-TRABAJO-AREA.                                                 
012100     03  WS-DOC-PREFIJO      PIC X(03)   VALUE SPACES.                    
012200     03  WS-DOC-NUM-TEXTO    PIC X(05)   VALUE SPACES.                    
012300 01  WS-DOC-NUM-EDIT REDEFINES WS-DOC-TRABAJO-AREA.                       
012400     03  FILLER              PIC X(03).                                   
012500     03  WS-DOC-NUM-9        PIC 9(05).                                   
012600                                                                          
012700*---- REDEFINICION DE LOS TOTALES PARA TRAZA COMPACTA EN LOG -----        
012800 01  WS-TOTALES-TRAZA.                                                    
012900     03  WS-TOTALES-TRAZA-EX PIC 9(05)   VALUE ZEROS.                     
013000     03  WS-TOTALES-TRAZA-TO PIC 9(05)   VALUE ZEROS.                     
013100 01  WS-TOTALES-TRAZA-R REDEFINES WS-TOTALES-TRAZA                        
013200                             PIC X(10).                                   
013300                                                                          
013400*---- FORMATEO DE IMPRESION DE TOTALES ---------------------------        
013500 77  WS-TOTAL-PEDIDOS-PRINT  PIC ZZZZ9   VALUE ZEROS.                     
013600 77  WS-TOTAL-EXITOS-PRINT   PIC ZZZZ9   VALUE ZEROS.                     
013700                                                                          
013800*---- LINEA DE IMPRESION DEL CONTROL FINAL -----------------------        
013900 01  IMP-CONTROL-FINAL.                                                   
014000     03  FILLER              PIC X(24)  VALUE                             
014100         'STATUS UPDATE COMPLETE.'.                                       
014200     03  FILLER              PIC X(01)  VALUE SPACES.                     
014300     03  IMP-CF-EXITOS       PIC ZZZZ9  VALUE ZEROS.                      
014400     03  FILLER              PIC X(01)  VALUE '/'.                        
014500     03  IMP-CF-TOTAL        PIC ZZZZ9  VALUE ZEROS.                      
014600     03  FILLER              PIC X(10)  VALUE ' UPDATED.'.                
014700     03  FILLER              PIC X(09)  VALUE SPACES.                     
014800                                                                          
014900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
015000*-----------------------------------------------------------------        
015100 PROCEDURE DIVISION.                                                      
015200                                                                          
015300 MAIN-PROGRAM-I.                                                          
015400                                                                          
015500     PERFORM 1000-INICIO-I THRU 1000-INICIO-F                             
015600                                                                          
015700     IF WS-TOTAL-PEDIDOS NOT = ZEROS THEN                                 
015800        PERFORM 2000-CARGAR-MAESTRO-I THRU 2000-CARGAR-MAESTRO-F          
015900        PERFORM 3000-PROCESAR-PEDIDOS-I                                   
016000           THRU 3000-PROCESAR-PEDIDOS-F                                   
016100     ELSE                                                                 
016200        DISPLAY '* SIN PEDIDOS DE CONSULTA - NADA PARA ACTUALIZAR'        
016300     END-IF                                                               
016400                                                                          
016500     PERFORM 7000-REPORTE-FINAL-I  THRU 7000-REPORTE-FINAL-F              
016600     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.                     
016700                                                                          
016800 MAIN-PROGRAM-F. GOBACK.                                                  
016900                                                                          
017000                                                                          
017100*---- ABRE LOS ARCHIVOS Y CUENTA LOS PEDIDOS A PROCESAR ----------        
017200 1000-INICIO-I.                                                           
017300                                                                          
017400     SET WS-NO-FIN-PEDIDOS TO TRUE                                        
017500     SET WS-NO-FIN-MAESTRO TO TRUE                                        
017600     MOVE ZEROS TO WS-TOTAL-PEDIDOS WS-TOTAL-EXITOS                       
017700                                                                          
017800     OPEN INPUT  ENTRADA-PEDIDOS                                          
017900     IF FS-ENTRADA-PEDIDOS NOT = '00' THEN                                
018000        DISPLAY '* ERROR EN OPEN ENTRADA-PEDIDOS = '                      
018100                FS-ENTRADA-PEDIDOS                                        
018200        SET WS-FIN-PEDIDOS TO TRUE                                        
018300     END-IF                                                               
018400                                                                          
018500     OPEN OUTPUT SALIDA-FEEDBACK                                          
018600     IF FS-SALIDA-FEEDBACK NOT = '00' THEN                                
018700        DISPLAY '* ERROR EN OPEN SALIDA-FEEDBACK = '                      
018800                FS-SALIDA-FEEDBACK                                        
018900     END-IF                                                               
019000                                                                          
019100     PERFORM 1050-CONTAR-UN-PEDIDO-I THRU 1050-CONTAR-UN-PEDIDO-F         
019200        UNTIL WS-FIN-PEDIDOS                                              
019300                                                                          
019400     CLOSE ENTRADA-PEDIDOS.                                               
019500                                                                          
019600 1000-INICIO-F. EXIT.                                                     
019700                                                                          
019800                                                                          
019900*---- LEE UN PEDIDO SOLO PARA CONTAR CUANTOS HAY -----------------        
020000 1050-CONTAR-UN-PEDIDO-I.                                                 
020100                                                                          
020200     READ ENTRADA-PEDIDOS INTO WS-REG-PEDIDO                              
020300     EVALUATE FS-ENTRADA-PEDIDOS                                          
020400        WHEN '00'                                                         
020500           ADD 1 TO WS-TOTAL-PEDIDOS                                      
020600        WHEN '10'                                                         
020700           SET WS-FIN-PEDIDOS TO TRUE                                     
020800        WHEN OTHER                                                        
020900           DISPLAY '* ERROR EN LECTURA ENTRADA-PEDIDOS : '                
021000                   FS-ENTRADA-PEDIDOS                                     
021100           SET WS-FIN-PEDIDOS TO TRUE                                     
021200     END-EVALUATE.                                                        
021300                                                                          
021400 1050-CONTAR-UN-PEDIDO-F. EXIT.                                           
021500                                                                          
021600                                                                          
021700*---- CARGA EL MAESTRO DE ESTADOS EN LA TABLA PARA SEARCH ALL ----        
021800 2000-CARGAR-MAESTRO-I.                                                   
021900                                                                          
022000     MOVE ZEROS TO WS-MAE-CANT                                            
022100                                                                          
022200     OPEN INPUT ENTRADA-MAESTRO                                           
022300     IF FS-ENTRADA-MAESTRO NOT = '00' THEN                                
022400        DISPLAY '* ERROR EN OPEN ENTRADA-MAESTRO = '                      
022500                FS-ENTRADA-MAESTRO                                        
022600        SET WS-FIN-MAESTRO TO TRUE                                        
022700        SET WS-HAY-ERROR-MAESTRO TO TRUE                                  
022800        STRING 'status master file open error, file status '              
022900               DELIMITED BY SIZE                                          
023000               FS-ENTRADA-MAESTRO DELIMITED BY SIZE                       
023100               INTO WS-ERROR-MAESTRO-TEXTO                                
023200     END-IF                                                               
023300                                                                          
023400     PERFORM 2050-CARGAR-UNA-FILA-I THRU 2050-CARGAR-UNA-FILA-F           
023500        UNTIL WS-FIN-MAESTRO                                              
023600                                                                          
023700     CLOSE ENTRADA-MAESTRO.                                               
023800                                                                          
023900 2000-CARGAR-MAESTRO-F. EXIT.                                             
024000                                                                          
024100                                                                          
024200*---- LEE UNA FILA DEL MAESTRO Y LA CARGA EN LA TABLA ------------        
024300 2050-CARGAR-UNA-FILA-I.                                                  
024400                                                                          
024500     READ ENTRADA-MAESTRO INTO WS-REG-MAESTRO                             
024600     EVALUATE FS-ENTRADA-MAESTRO                                          
024700        WHEN '00'                                                         
024800           ADD 1 TO WS-MAE-CANT                                           
024900           MOVE SM-DOCUMENT TO WS-MAE-DOCUMENT(WS-MAE-CANT)               
025000           MOVE SM-STATUS   TO WS-MAE-STATUS(WS-MAE-CANT)                 
025100        WHEN '10'                                                         
025200           SET WS-FIN-MAESTRO TO TRUE                                     
025300        WHEN OTHER                                                        
025400           DISPLAY '* ERROR EN LECTURA ENTRADA-MAESTRO : '                
025500                   FS-ENTRADA-MAESTRO                                     
025600           SET WS-FIN-MAESTRO TO TRUE                                     
025700           SET WS-HAY-ERROR-MAESTRO TO TRUE                               
025800           STRING 'status master file read error, file status '           
025900                  DELIMITED BY SIZE                                       
026000                  FS-ENTRADA-MAESTRO DELIMITED BY SIZE                    
026100                  INTO WS-ERROR-MAESTRO-TEXTO                             
026200     END-EVALUATE.                                                        
026300                                                                          
026400 2050-CARGAR-UNA-FILA-F. EXIT.                                            
026500                                                                          
026600                                                                          
026700*=================================================================        
026800*    CONSULTA DE CADA PEDIDO CONTRA EL MAESTRO (SEARCH ALL)               
026900*=================================================================        
027000 3000-PROCESAR-PEDIDOS-I.                                                 
027100                                                                          
027200     OPEN INPUT ENTRADA-PEDIDOS                                           
027300     IF FS-ENTRADA-PEDIDOS NOT = '00' THEN                                
027400        DISPLAY '* ERROR EN REAPERTURA ENTRADA-PEDIDOS = '                
027500                FS-ENTRADA-PEDIDOS                                        
027600     ELSE                                                                 
027700        SET WS-NO-FIN-PEDIDOS TO TRUE                                     
027800        PERFORM 3050-LEER-Y-CONSULTAR-I                                   
027900           THRU 3050-LEER-Y-CONSULTAR-F                                   
028000           UNTIL WS-FIN-PEDIDOS                                           
028100        CLOSE ENTRADA-PEDIDOS                                             
028200     END-IF.                                                              
028300                                                                          
028400 3000-PROCESAR-PEDIDOS-F. EXIT.                                           
028500                                                                          
028600                                                                          
028700*---- RELEE UN PEDIDO Y LO CONSULTA CONTRA EL MAESTRO ------------        
028800 3050-LEER-Y-CONSULTAR-I.                                                 
028900                                                                          
029000     READ ENTRADA-PEDIDOS INTO WS-REG-PEDIDO                              
029100     EVALUATE FS-ENTRADA-PEDIDOS                                          
029200        WHEN '00'                                                         
029300           PERFORM 3100-CONSULTAR-UNO-I                                   
029400              THRU 3100-CONSULTAR-UNO-F                                   
029500        WHEN '10'                                                         
029600           SET WS-FIN-PEDIDOS TO TRUE                                     
029700        WHEN OTHER                                                        
029800           DISPLAY '* ERROR EN RELECTURA ENTRADA-PEDIDOS : '              
029900                   FS-ENTRADA-PEDIDOS                                     
030000           SET WS-FIN-PEDIDOS TO TRUE                                     
030100     END-EVALUATE.                                                        
030200                                                                          
030300 3050-LEER-Y-CONSULTAR-F. EXIT.                                           
030400                                                                          
030500                                                                          
030600*---- BUSCA UN DOCUMENTO EN EL MAESTRO Y ESCRIBE SU FEEDBACK -----        
030700 3100-CONSULTAR-UNO-I.                                                    
030800                                                                          
030900     MOVE SPACES TO WS-REG-FEEDBACK                                       
031000     MOVE SC-ROW-INDEX TO WS-ROW-INDEX-NUM                                
031100                                                                          
031200     MOVE SC-DOCUMENT TO WS-DOC-TRABAJO-AREA                              
031300     IF WS-DOC-PREFIJO NOT = 'JRN' OR WS-DOC-NUM-9 NOT NUMERIC            
031400        THEN                                                              
031500        DISPLAY '* FILA ' WS-ROW-INDEX-R                                  
031600                ' - DOCUMENTO CON FORMATO INUSUAL : ' SC-DOCUMENT         
031700     END-IF                                                               
031800                                                                          
031900     IF WS-HAY-ERROR-MAESTRO THEN                                         
032000        MOVE SC-DOCUMENT            TO FB-DOCUMENT                        
032100        MOVE SPACES                 TO FB-STATUS                          
032200        MOVE WS-ERROR-MAESTRO-TEXTO TO FB-WARNING                         
032300     ELSE                                                                 
032400        SEARCH ALL WS-MAE-FILA                                            
032500           AT END                                                         
032600              MOVE SC-DOCUMENT      TO FB-DOCUMENT                        
032700              MOVE 'Not Found'      TO FB-STATUS                          
032800              MOVE 'Document ID not found' TO FB-WARNING                  
032900              DISPLAY '* FILA ' WS-ROW-INDEX-R                            
033000                      ' - DOCUMENT ID NOT FOUND : ' SC-DOCUMENT           
033100           WHEN WS-MAE-DOCUMENT(WS-MAE-IX) = SC-DOCUMENT                  
033200              MOVE WS-MAE-DOCUMENT(WS-MAE-IX) TO FB-DOCUMENT              
033300              MOVE WS-MAE-STATUS(WS-MAE-IX)   TO FB-STATUS                
033400              MOVE SPACES                     TO FB-WARNING               
033500              ADD 1 TO WS-TOTAL-EXITOS                                    
033600        END-SEARCH                                                        
033700     END-IF                                                               
033800                                                                          
033900     MOVE WS-REG-FEEDBACK TO REG-SALIDA-FEEDBACK                          
034000     WRITE REG-SALIDA-FEEDBACK                                            
034100     IF FS-SALIDA-FEEDBACK NOT = '00' THEN                                
034200        DISPLAY '* ERROR EN WRITE SALIDA-FEEDBACK = '                     
034300                FS-SALIDA-FEEDBACK                                        
034400     END-IF.                                                              
034500                                                                          
034600 3100-CONSULTAR-UNO-F. EXIT.                                              
034700                                                                          
034800                                                                          
034900*=================================================================        
035000*    LISTADO DE CONTROL - UNA SOLA LINEA FINAL DE TOTALES                 
035100*=================================================================        
035200 7000-REPORTE-FINAL-I.                                                    
035300                                                                          
035400     OPEN OUTPUT LISTADO-CONTROL                                          
035500     IF FS-LISTADO-CONTROL NOT = '00' THEN                                
035600        DISPLAY '* ERROR EN OPEN LISTADO-CONTROL = '                      
035700                FS-LISTADO-CONTROL                                        
035800     ELSE                                                                 
035900        MOVE WS-TOTAL-EXITOS   TO IMP-CF-EXITOS                           
036000        MOVE WS-TOTAL-PEDIDOS  TO IMP-CF-TOTAL                            
036100        MOVE IMP-CONTROL-FINAL TO REG-LISTADO-CONTROL                     
036200        WRITE REG-LISTADO-CONTROL AFTER PAGE                              
036300        CLOSE LISTADO-CONTROL                                             
036400     END-IF.                                                              
036500                                                                          
036600 7000-REPORTE-FINAL-F. EXIT.                                              
036700                                                                          
036800                                                                          
036900*----------------------------------------------------------------         
037000 9999-FINAL-I.                                                            
037100                                                                          
037200     MOVE WS-TOTAL-PEDIDOS TO WS-TOTAL-PEDIDOS-PRINT                      
037300     MOVE WS-TOTAL-EXITOS  TO WS-TOTAL-EXITOS-PRINT                       
037400                                                                          
037500     MOVE WS-TOTAL-EXITOS  TO WS-TOTALES-TRAZA-EX                         
037600     MOVE WS-TOTAL-PEDIDOS TO WS-TOTALES-TRAZA-TO                         
037700     DISPLAY '   TRAZA DE TOTALES  : ' WS-TOTALES-TRAZA-R                 
037800                                                                          
037900     DISPLAY '***JRNSTAT - FIN DE PROCESO***'                             
038000     DISPLAY '   PEDIDOS LEIDOS     : ' WS-TOTAL-PEDIDOS-PRINT            
038100     DISPLAY '   ACTUALIZADOS OK    : ' WS-TOTAL-EXITOS-PRINT             
038200     DISPLAY 'STATUS UPDATE COMPLETE. '                                   
038300             WS-TOTAL-EXITOS-PRINT '/' WS-TOTAL-PEDIDOS-PRINT             
038400             ' UPDATED.'.                                                 
038500                                                                          
038600 9999-FINAL-F. EXIT.                                                      
